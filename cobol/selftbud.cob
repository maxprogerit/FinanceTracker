000100*    Select For Budget Master File.                                       
000200*    Relative - see wsfttab.cob for the in-memory                         
000300*    search table.                                                        
000400*                                                                         
000500* 03/02/26 fjt - 1.0.00 Created FTR-015.                                  
000600*                                                                         
000700     select  Budget-Master assign to "BUDMAS"                             
000800             organization is relative                                     
000900             access mode  is dynamic                                      
001000             relative key is Ft-Bud-Rrn-Key                               
001100             file status  is Ft-Bud-Status.                               
001200*                                                                         
