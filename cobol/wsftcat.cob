000100*****************************************************                     
000200*                                                    *                    
000300*   Record Definition For Category Master File      *                     
000400*      Uses Cat-Id as relative key                  *                     
000500*   Expense and income categories share this layout *                     
000600*      but never this file - see ft010 Remarks.     *                     
000700*****************************************************                     
000800* File size 105 bytes.                                                    
000900*                                                                         
001000* 03/02/26 fjt - 1.0.00 Created FTR-016.                                  
001100* 16/02/26 fjt - 1.0.01 Added Cat-Color-R breakdown and a trailing        
001200*                       filler pad - matches the split now also           
001300*                       carried on Ft-Def-Color in wsftdef.cob.           
001400*                                                                         
001500 01  FT-Category-Record.                                                  
001600     03  Cat-Id                pic 9(9).                                  
001700     03  Cat-Name              pic x(30).                                 
001800*        Unique within its own namespace - see ft010.                     
001900     03  Cat-Description       pic x(60).                                 
002000     03  Cat-Icon              pic x(4).                                  
002100     03  Cat-Color             pic x(7).                                  
002200*        Hex colour code, eg #FF6B6B.                                     
002300     03  Cat-Color-R redefines Cat-Color.                                 
002400         05  Cat-Color-Hash        pic x.                                 
002500         05  Cat-Color-Hex         pic x(6).                              
002600     03  filler                pic x(1).                                  
002700*                                                                         
