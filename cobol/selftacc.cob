000100*    Select For Account Master File.                                      
000200*    Relative - no Isam support under this build,                         
000300*    see wsfttab.cob for the in-memory search table.                      
000400*                                                                         
000500* 03/02/26 fjt - 1.0.00 Created FTR-014.                                  
000600*                                                                         
000700     select  Account-Master assign to "ACCMAS"                            
000800             organization is relative                                     
000900             access mode  is dynamic                                      
001000             relative key is Ft-Acc-Rrn-Key                               
001100             file status  is Ft-Acc-Status.                               
001200*                                                                         
