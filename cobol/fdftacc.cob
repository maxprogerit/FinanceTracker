000100*    Fd For Account Master File.                                          
000200*                                                                         
000300* 03/02/26 fjt - 1.0.00 Created FTR-014.                                  
000400*                                                                         
000500 fd  Account-Master.                                                      
000600 copy "wsftacc.cob".                                                      
000700*                                                                         
