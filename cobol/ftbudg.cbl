000100*****************************************************************         
000200*                                                                *        
000300*              FinanceTracker    Budget Accounting               *        
000400*         Called subprogram - see ftpost for the caller          *        
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.             ftbudg.                                          
001100*                                                                         
001200 author.                 D M Prentice.                                    
001300*                                                                         
001400 installation.           Ledger Bureau Services - Batch Section.          
001500*                                                                         
001600 date-written.           08/22/89.                                        
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.               Confidential - Ledger Bureau Services.           
002100*                                                                         
002200* Remarks.                Budget create/seed, spent-amount delta          
002300*                         posting and nearing-limit/exceeded              
002400*                         status enquiry, called once per function        
002500*                         from ftpost and from the pending-budget         
002600*                         promotion pass at start of run.                 
002700*                                                                         
002800* Called modules.        None.                                            
002900*                                                                         
003000* Files used :                                                            
003100*                         None - works entirely against the               
003200*                         Budget-Master table held by the caller          
003300*                         and the Budget-Master file the caller           
003400*                         has open.  See Ftbudg-Linkage-Area.             
003500*                                                                         
003600* Error messages used.                                                    
003700*                         None - status returned via                      
003800*                         Ftbudg-Return-Code.                             
003900*                                                                         
004000* Changes:                                                                
004100* 08/22/89 dmp - 1.0.00 Created as the cash-book variance check -         
004200*                       flagged envelope overspend against the            
004300*                       weekly cash allowance sheets.                     
004400* 03/17/91 dmp - 1.0.01 Added the quarter-end carry-forward               
004500*                       routine for unspent allowance balances.           
004600* 07/09/94 ght - 1.1.00 Ported the allowance table from an Isam           
004700*                       cross-reference file to an in-memory              
004800*                       table - too many opens on a 1401 job.             
004900* 12/29/98 kdp - 1.1.01 Y2K - Allowance-period dates confirmed            
005000*                       four digit century throughout - no                
005100*                       change required.                                  
005200* 03/14/02 rpw - 1.2.00 Converted supporting master to relative           
005300*                       organisation - no Isam support on the             
005400*                       new build box.                                    
005500* 22/06/09 ght - 1.2.01 Percent-overspent maths moved off fixed           
005600*                       point tables onto Compute with Rounded            
005700*                       now the compiler supports it properly.            
005800* 24/10/16 mfc - 1.2.02 Re-pointed at wsfttab.cob style copybook          
005900*                       split - own linkage area from now on.             
006000* 04/02/26 fjt - 2.0.00 Rebuilt as the FinanceTracker budget              
006100*                       accounting module for the new daily               
006200*                       posting run - FTR-019.  Old cash-book             
006300*                       allowance logic replaced throughout.              
006400* 11/02/26 fjt - 2.0.01 Added Aa030-Select-Status for the report          
006500*                       nearing-limit/exceeded lines.                     
006600* 14/02/26 fjt - 2.0.02 Reworked default-period dates to build a          
006700*                       whole CCYYMMDD work area rather than poke         
006800*                       at the table entry by ref-mod - clearer.          
006900*                       Run-date now split by a Redefines group           
007000*                       in the linkage instead of ref-mod there           
007100*                       too, for consistency.                             
007200* 15/02/26 fjt - 2.0.03 Lookups changed from a full table scan            
007300*                       to Search All against the table's own             
007400*                       ascending key, as per the design notes.           
007500* 16/02/26 fjt - 2.0.04 Linkage Area split out to wsftbca.cob so          
007600*                       ftpost can build the Call parameters from         
007700*                       the same field list - was hand-copied.            
007800* 22/02/26 fjt - 2.0.05 The 2.0.03 Search All against Tbl-Bud-            
007900*                       User-Cat was unsafe - a closed (N) row            
008000*                       and a newly promoted (P) row can share it,        
008100*                       so the binary lookup could land on either         
008200*                       one and miss a genuinely active duplicate.        
008300*                       Aa010-Create-Budget and Aa020-Post-Delta          
008400*                       both changed back to a full scan on this          
008500*                       key, keeping the added Is-Active test in          
008600*                       the Search itself.  Audit finding.                
008700*                                                                         
008800 environment             division.                                        
008900*                                                                         
009000 configuration           section.                                         
009100*                                                                         
009200 special-names.                                                           
009300     class     Ft-Numeric-Class  is "0" thru "9".                         
009400     upsi-1    on status is      Ft-Trace-On                              
009500               off status is     Ft-Trace-Off.                            
009600*                                                                         
009700 data                     division.                                       
009800*                                                                         
009900 working-storage section.                                                 
010000*                                                                         
010100 77  Prog-Name             pic x(15) value "FTBUDG (2.0.04)".             
010200*                                                                         
010300 01  Ft-Days-In-Month-Tbl.                                                
010400     03  filler            pic 9(2) value 31.                             
010500     03  filler            pic 9(2) value 28.                             
010600     03  filler            pic 9(2) value 31.                             
010700     03  filler            pic 9(2) value 30.                             
010800     03  filler            pic 9(2) value 31.                             
010900     03  filler            pic 9(2) value 30.                             
011000     03  filler            pic 9(2) value 31.                             
011100     03  filler            pic 9(2) value 31.                             
011200     03  filler            pic 9(2) value 30.                             
011300     03  filler            pic 9(2) value 31.                             
011400     03  filler            pic 9(2) value 30.                             
011500     03  filler            pic 9(2) value 31.                             
011600 01  Ft-Days-In-Month redefines Ft-Days-In-Month-Tbl.                     
011700     03  Ft-Dim            pic 9(2) occurs 12 times.                      
011800*                                                                         
011900 01  Ft-Date-Work.                                                        
012000     03  Ft-Date-Work-CCYY     pic 9(4).                                  
012100     03  Ft-Date-Work-MM       pic 9(2).                                  
012200     03  Ft-Date-Work-DD       pic 9(2).                                  
012300 01  Ft-Date-Work-9 redefines Ft-Date-Work pic 9(8).                      
012400*                                                                         
012500 01  Ft-Work-Fields.                                                      
012600     03  Ft-Leap-Test-1        pic 9(4)      comp.                        
012700     03  Ft-Leap-Test-2        pic 9(4)      comp.                        
012800     03  Ft-Last-Day           pic 9(2)      comp.                        
012900     03  Ft-Found-Sw           pic x         value "N".                   
013000         88  Ft-Budget-Found                 value "Y".                   
013100     03  filler                pic x(1).                                  
013200*                                                                         
013300*    Key built up to drive Search All against the Budget-Table's          
013400*    Tbl-Bud-User-Cat ascending key - see wsfttab.cob.                    
013500*                                                                         
013600 01  Ft-Search-Key.                                                       
013700     03  Ft-Search-User-Id     pic 9(9).                                  
013800     03  Ft-Search-Category-Id pic 9(9).                                  
013900     03  filler                pic x(1).                                  
014000*                                                                         
014100 linkage                 section.                                         
014200*                                                                         
014300 copy         "wsftbca.cob".                                              
014400*                                                                         
014500 copy         "wsfttab.cob".                                              
014600*                                                                         
014700 procedure  division using Ftbudg-Linkage-Area                            
014800                     FT-Account-Table FT-Budget-Table                     
014900                     FT-Category-Table.                                   
015000*                                                                         
015100 aa000-Main.                                                              
015200*                                                                         
015300     move     "00" to Ftbudg-Return-Code.                                 
015400     if       Ftbudg-Fn-Create                                            
015500              perform  aa010-Create-Budget   thru aa010-Exit              
015600     else                                                                 
015700     if       Ftbudg-Fn-Post-Delta                                        
015800              perform  aa020-Post-Delta      thru aa020-Exit              
015900     else                                                                 
016000     if       Ftbudg-Fn-Status                                            
016100              perform  aa030-Select-Status   thru aa030-Exit.             
016200     goback.                                                              
016300*                                                                         
016400 aa000-Exit.                                                              
016500     exit.                                                                
016600*                                                                         
016700 aa010-Create-Budget.                                                     
016800*                                                                         
016900*    Reject a second active budget for the same user/category -           
017000*    User/Category is not unique while a closed (N) row and the           
017100*    caller's own pending (P) row being promoted can share it,            
017200*    so this has to be a full scan for any *other*, genuinely             
017300*    active row on the key, not a binary lookup - see 2.0.05.             
017400*                                                                         
017500     move     Ftbudg-User-Id     to Ft-Search-User-Id.                    
017600     move     Ftbudg-Category-Id to Ft-Search-Category-Id.                
017700     move     "N" to Ft-Found-Sw.                                         
017800     set      Ft-Bud-Ix to 1.                                             
017900     search   Ft-Bud-Entry varying Ft-Bud-Ix                              
018000              at end go to aa010-Not-Duplicate                            
018100              when Tbl-Bud-User-Cat (Ft-Bud-Ix) = Ft-Search-Key           
018200               and Tbl-Bud-Is-Active (Ft-Bud-Ix) = "Y"                    
018300               and Tbl-Bud-Id (Ft-Bud-Ix) not = Ftbudg-Bud-Id             
018400                       move "Y" to Ft-Found-Sw.                           
018500     if       Ft-Found-Sw = "Y"                                           
018600              move     "04" to Ftbudg-Return-Code                         
018700              go to    aa010-Exit.                                        
018800*                                                                         
018900 aa010-Not-Duplicate.                                                     
019000     move     "N" to Ft-Found-Sw.                                         
019100     set      Ft-Bud-Ix to 1.                                             
019200     search   Ft-Bud-Entry varying Ft-Bud-Ix                              
019300              at end go to aa010-Not-On-File                              
019400              when Tbl-Bud-Id (Ft-Bud-Ix) = Ftbudg-Bud-Id                 
019500                       move "Y" to Ft-Found-Sw.                           
019600     if       Ft-Found-Sw not = "Y"                                       
019700              move     "08" to Ftbudg-Return-Code                         
019800              go to    aa010-Exit.                                        
019900     perform  aa015-Default-Period thru aa015-Exit.                       
020000*                                                                         
020100*    No expense-history file is held in this build so the spent           
020200*    accumulator seeds at zero on every create - only deltas              
020300*    posted from here on are reflected in Bud-Spent.                      
020400*                                                                         
020500     move     zero to Tbl-Bud-Spent (Ft-Bud-Ix).                          
020600     move     "Y"  to Tbl-Bud-Is-Active (Ft-Bud-Ix).                      
020700*                                                                         
020800 aa010-Not-On-File.                                                       
020900 aa010-Exit.                                                              
021000     exit.                                                                
021100*                                                                         
021200 aa015-Default-Period.                                                    
021300*                                                                         
021400     move     Ftbudg-Run-CCYY to Ft-Date-Work-CCYY.                       
021500     move     Ftbudg-Run-MM   to Ft-Date-Work-MM.                         
021600     if       Tbl-Bud-Start-Date (Ft-Bud-Ix) = zero                       
021700              move     1 to Ft-Date-Work-DD                               
021800              move     Ft-Date-Work-9                                     
021900                       to Tbl-Bud-Start-Date (Ft-Bud-Ix).                 
022000     if       Tbl-Bud-End-Date (Ft-Bud-Ix) = zero                         
022100              perform  aa017-Last-Day-Of-Month thru aa017-Exit            
022200              move     Ft-Last-Day to Ft-Date-Work-DD                     
022300              move     Ft-Date-Work-9                                     
022400                       to Tbl-Bud-End-Date (Ft-Bud-Ix).                   
022500*                                                                         
022600 aa015-Exit.                                                              
022700     exit.                                                                
022800*                                                                         
022900 aa017-Last-Day-Of-Month.                                                 
023000*                                                                         
023100     move     Ft-Dim (Ft-Date-Work-MM) to Ft-Last-Day.                    
023200     if       Ft-Date-Work-MM = 2                                         
023300              divide   Ft-Date-Work-CCYY by 4                             
023400                       giving Ft-Leap-Test-1                              
023500                       remainder Ft-Leap-Test-2                           
023600              if       Ft-Leap-Test-2 = zero                              
023700                       divide   Ft-Date-Work-CCYY by 100                  
023800                                giving Ft-Leap-Test-1                     
023900                                remainder Ft-Leap-Test-2                  
024000                       if       Ft-Leap-Test-2 not = zero                 
024100                                move  29 to Ft-Last-Day                   
024200                       else                                               
024300                                divide  Ft-Date-Work-CCYY by 400          
024400                                        giving Ft-Leap-Test-1             
024500                                        remainder Ft-Leap-Test-2          
024600                                if      Ft-Leap-Test-2 = zero             
024700                                        move 29 to Ft-Last-Day.           
024800*                                                                         
024900 aa017-Exit.                                                              
025000     exit.                                                                
025100*                                                                         
025200 aa020-Post-Delta.                                                        
025300*                                                                         
025400*    Locate the active budget for this user/category and fold             
025500*    the signed delta into Bud-Spent - User/Category is not a             
025600*    unique key (a closed row can still share it), so this is             
025700*    a full scan for the active row, not a binary lookup - see            
025800*    2.0.05.  No active budget is a no-op, not an error, per              
025900*    posting rules.                                                       
026000*                                                                         
026100     move     Ftbudg-User-Id     to Ft-Search-User-Id.                    
026200     move     Ftbudg-Category-Id to Ft-Search-Category-Id.                
026300     move     "N" to Ft-Found-Sw.                                         
026400     set      Ft-Bud-Ix to 1.                                             
026500     search   Ft-Bud-Entry varying Ft-Bud-Ix                              
026600              at end go to aa020-No-Budget                                
026700              when Tbl-Bud-User-Cat (Ft-Bud-Ix) = Ft-Search-Key           
026800               and Tbl-Bud-Is-Active (Ft-Bud-Ix) = "Y"                    
026900                       move "Y" to Ft-Found-Sw.                           
027000     if       Ft-Found-Sw not = "Y"                                       
027100              go to    aa020-No-Budget.                                   
027200     add      Ftbudg-Delta-Amount to Tbl-Bud-Spent (Ft-Bud-Ix).           
027300     move     Tbl-Bud-Id (Ft-Bud-Ix) to Ftbudg-Bud-Id.                    
027400     go       to aa020-Exit.                                              
027500*                                                                         
027600 aa020-No-Budget.                                                         
027700     move     "08" to Ftbudg-Return-Code.                                 
027800*                                                                         
027900 aa020-Exit.                                                              
028000     exit.                                                                
028100*                                                                         
028200 aa030-Select-Status.                                                     
028300*                                                                         
028400*    Report enquiry - caller sets Ftbudg-Bud-Id, we hand back the         
028500*    name/spent/limit plus the computed percent and status flag.          
028600*                                                                         
028700     move     "N" to Ft-Found-Sw.                                         
028800     set      Ft-Bud-Ix to 1.                                             
028900     search   Ft-Bud-Entry varying Ft-Bud-Ix                              
029000              at end go to aa030-Not-Found                                
029100              when Tbl-Bud-Id (Ft-Bud-Ix) = Ftbudg-Bud-Id                 
029200                       move "Y" to Ft-Found-Sw.                           
029300     if       Ft-Found-Sw not = "Y"                                       
029400              go to    aa030-Not-Found.                                   
029500     move     Tbl-Bud-Name (Ft-Bud-Ix)  to Ftbudg-Bud-Name.               
029600     move     Tbl-Bud-Spent (Ft-Bud-Ix) to Ftbudg-Bud-Spent.              
029700     move     Tbl-Bud-Limit (Ft-Bud-Ix) to Ftbudg-Bud-Limit.              
029800     perform  bb010-Compute-Percent thru bb010-Exit.                      
029900     go       to aa030-Exit.                                              
030000*                                                                         
030100 aa030-Not-Found.                                                         
030200     move     "08" to Ftbudg-Return-Code.                                 
030300*                                                                         
030400 aa030-Exit.                                                              
030500     exit.                                                                
030600*                                                                         
030700 bb010-Compute-Percent.                                                   
030800*                                                                         
030900*    Percent-Spent is rounded away from zero at 4 decimal places          
031000*    then scaled by 100, per the posting rules - protects a zero          
031100*    limit from a divide error.                                           
031200*                                                                         
031300     set      Ftbudg-Normal to true.                                      
031400     if       Ftbudg-Bud-Limit = zero                                     
031500              move     zero to Ftbudg-Percent-Spent                       
031600              go to    bb010-Exit.                                        
031700     compute  Ftbudg-Percent-Spent rounded mode is                        
031800              nearest-away-from-zero                                      
031900              = (Ftbudg-Bud-Spent / Ftbudg-Bud-Limit) * 100.              
032000     if       Ftbudg-Bud-Spent > Ftbudg-Bud-Limit                         
032100              set      Ftbudg-Exceeded to true                            
032200     else                                                                 
032300     if       Ftbudg-Percent-Spent                                        
032400              >= Tbl-Bud-Notify-Pct (Ft-Bud-Ix)                           
032500              set      Ftbudg-Threshold to true.                          
032600*                                                                         
032700 bb010-Exit.                                                              
032800     exit.                                                                
032900*                                                                         
