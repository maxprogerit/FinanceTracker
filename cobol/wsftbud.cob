000100*****************************************************                     
000200*                                                    *                    
000300*   Record Definition For Budget Master File        *                     
000400*      Uses Bud-Id as relative key                  *                     
000500*   One active budget per user/category enforced     *                    
000600*      by ftbudg on create - see that program.       *                    
000700*****************************************************                     
000800* File size 75 bytes.                                                     
000900*                                                                         
001000* 03/02/26 fjt - 1.0.00 Created FTR-015.                                  
001100* 09/02/26 fjt - 1.0.01 Bud-Notify-Pct default of 80 documented.          
001200* 13/02/26 fjt - 1.0.02 Added P (pending-create) to Bud-Is-Active         
001300*                       for ftbudg's create/seed pass - FTR-019.          
001400* 16/02/26 fjt - 1.0.03 Added Bud-Start-Date-R breakdown - carried        
001500*                       for any future caller needing the century         
001600*                       split without its own working storage.            
001700*                                                                         
001800 01  FT-Budget-Record.                                                    
001900     03  Bud-Id                pic 9(9).                                  
002000     03  Bud-Name              pic x(30).                                 
002100     03  Bud-Limit             pic s9(9)v99   comp-3.                     
002200     03  Bud-Spent             pic s9(9)v99   comp-3.                     
002300     03  Bud-Category-Id       pic 9(9).                                  
002400     03  Bud-User-Id           pic 9(9).                                  
002500     03  Bud-Start-Date        pic 9(8).                                  
002600*        Ccyymmdd, zero = none supplied.                                  
002700     03  Bud-Start-Date-R redefines Bud-Start-Date.                       
002800         05  Bud-Start-CCYY        pic 9(4).                              
002900         05  Bud-Start-MM          pic 9(2).                              
003000         05  Bud-Start-DD          pic 9(2).                              
003100     03  Bud-End-Date          pic 9(8).                                  
003200     03  Bud-Notify-Pct        pic 9(3).                                  
003300*        Notification threshold percent, default 80.                      
003400     03  Bud-Is-Active         pic x.                                     
003500*        Y active, N closed, P pending-create (batch seed pass            
003600*        promotes P rows to Y via ftbudg Create-Budget function).         
003700     03  Bud-Period-Type       pic x(9).                                  
003800*        WEEKLY/MONTHLY/QUARTERLY/YEARLY/CUSTOM.                          
003900     03  filler                pic x(2).                                  
004000*                                                                         
