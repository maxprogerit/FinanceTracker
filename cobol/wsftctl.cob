000100*****************************************************                     
000200*                                                    *                    
000300*   FinanceTracker daily posting run - common       *                     
000400*   control fields, switches and running totals.    *                     
000500*   Modelled on the old WS-Calling-Data work area    *                    
000600*   used across the payroll suite.                  *                     
000700*****************************************************                     
000800*                                                                         
000900* 04/02/26 fjt - 1.0.00 Created FTR-014.                                  
001000* 12/02/26 lmw - 1.0.01 Added Ft-Rejected-Count for control rpt.          
001100* 15/02/26 fjt - 1.0.02 Added Ft-Range-Start/End-Date for the             
001200*                       category/date-range summary - FTR-020.            
001300* 22/02/26 fjt - 1.0.03 Noted below that Ft-Run-Date is set by            
001400*                       Ftpost Ba010-Open-Files, not a caller -           
001500*                       was standing at zero into Ftbudg.  Audit          
001600*                       finding, see Ftpost 2.0.06.                       
001700* 22/02/26 fjt - 1.0.04 Added Ft-Daily-Exp-Total/Ft-Daily-Inc-            
001800*                       Total - Ft-Range-Start/End-Date were              
001900*                       carried since 1.0.02 but nothing ever read        
002000*                       them.  Both now feed the register footer -        
002100*                       see Ftpost 2.0.09.  Audit finding.                
002200*                                                                         
002300 01  FT-Control-Data.                                                     
002400     03  Ft-Exp-Eof-Sw         pic x         value "N".                   
002500         88  Ft-Exp-Eof                      value "Y".                   
002600     03  Ft-Inc-Eof-Sw         pic x         value "N".                   
002700         88  Ft-Inc-Eof                      value "Y".                   
002800     03  Ft-Run-Date           pic 9(8)      comp.                        
002900*        Set from the system date by Ba010-Open-Files at the              
003000*        start of the run - not a caller-supplied parameter.              
003100     03  Ft-Range-Start-Date   pic 9(8)      comp value zero.             
003200     03  Ft-Range-End-Date     pic 9(8)      comp value 99999999.         
003300*        Defaults wide open - no parameter file in this build,            
003400*        so a restricted range is only set by a future caller.            
003500*        Ftpost tests every posted Exp-Date/Inc-Date against this         
003600*        pair and only folds an in-range one into Ft-Posted-Total/        
003700*        Ft-Income-Total and the category subtotal table - see            
003800*        Ftpost Bb010-Read/Bb050-Read and Cc020/Cc030/Cc060/Cc065.        
003900     03  Ft-Processed-Count    pic 9(7)      comp      value zero.        
004000     03  Ft-Rejected-Count     pic 9(7)      comp      value zero.        
004100     03  Ft-Posted-Total       pic s9(9)v99  comp-3    value zero.        
004200     03  Ft-Income-Total       pic s9(9)v99  comp-3    value zero.        
004300     03  Ft-Daily-Exp-Total    pic s9(9)v99  comp-3    value zero.        
004400     03  Ft-Daily-Inc-Total    pic s9(9)v99  comp-3    value zero.        
004500*        Same-day (Exp-Date/Inc-Date = Ft-Run-Date) total, kept           
004600*        apart from the date-range totals above - see Ftpost              
004700*        Cc020/Cc030/Cc060/Cc065.                                         
004800     03  Ft-Delta-Amount       pic s9(9)v99  comp-3    value zero.        
004900     03  Ft-Break-Ix           pic 9(4)      comp.                        
005000     03  filler                pic x(1).                                  
005100*                                                                         
005200 01  FT-Cat-Total-Table.                                                  
005300     03  Ft-Ct-Tally           pic 9(4)      comp      value zero.        
005400     03  Ft-Ct-Entry           occurs 100 times                           
005500                                indexed by Ft-Ct-Ix.                      
005600         05  Ct-Category-Id        pic 9(9).                              
005700         05  Ct-Category-Name      pic x(30).                             
005800         05  Ct-Total-Amount       pic s9(9)v99  comp-3.                  
005900         05  Ct-Count              pic 9(5)      comp.                    
006000         05  filler                pic x(2).                              
006100*                                                                         
