000100*****************************************************                     
000200*                                                    *                    
000300*   Default Expense Category Seed Values            *                     
000400*   Used once by ft010 to load Category-Master       *                    
000500*   when it is found empty - fixed list matching     *                    
000600*   the twelve system defaults.  Modelled on the     *                    
000700*   File-Defs/System-File-Names literal-table trick  *                    
000800*   used across the ledger suite.                    *                    
000900*****************************************************                     
001000*                                                                         
001100* 06/02/26 fjt - 1.0.00 Created FTR-016.                                  
001200* 16/02/26 fjt - 1.0.01 Added Ft-Def-Color-R breakdown - matches          
001300*                       the same split now carried on Cat-Color           
001400*                       in wsftcat.cob.                                   
001500*                                                                         
001600 01  FT-Default-Category-Values.                                          
001700     03  filler                pic x(101) value "Food & Dining            
001800-    "             Food purchases, restaurants and dining out             
001900-    "             FOOD#FF6B6B".                                          
002000     03  filler                pic x(101) value "Transport                
002100-    "             Public transport, fuel and vehicle costs               
002200-    "             CAR #4ECDC4".                                          
002300     03  filler                pic x(101) value "Shopping                 
002400-    "             Retail purchases and general shopping                  
002500-    "             BAG #95E1D3".                                          
002600     03  filler                pic x(101) value "Entertainment            
002700-    "             Movies, streaming, games and events                    
002800-    "             FILM#F38181".                                          
002900     03  filler                pic x(101) value "Bills & Utilities        
003000-    "             Electric, water, internet and phone bills              
003100-    "             BILL#AA96DA".                                          
003200     03  filler                pic x(101) value "Healthcare               
003300-    "             Medical, dental and pharmacy expenses                  
003400-    "             MED #FCBAD3".                                          
003500     03  filler                pic x(101) value "Education                
003600-    "             Tuition, books and course fees                         
003700-    "             BOOK#FFFFD2".                                          
003800     03  filler                pic x(101) value "Groceries                
003900-    "             Supermarket and grocery store purchases                
004000-    "             CART#A8D8EA".                                          
004100     03  filler                pic x(101) value "Gas & Fuel               
004200-    "             Petrol, diesel and vehicle fuel                        
004300-    "             FUEL#FFB6B9".                                          
004400     03  filler                pic x(101) value "Investment               
004500-    "             Stocks, funds and retirement contributions             
004600-    "             INV #FAE3D9".                                          
004700     03  filler                pic x(101) value "Gifts & Donations        
004800-    "             Gifts, charitable and religious giving                 
004900-    "             GIFT#BBDED6".                                          
005000     03  filler                pic x(101) value "Other                    
005100-    "             Anything not covered by another category               
005200-    "             DOTS#C7CEEA".                                          
005300*                                                                         
005400 01  FT-Default-Categories redefines                                      
005500                           FT-Default-Category-Values.                    
005600     03  Ft-Def-Cat            occurs 12 times.                           
005700         05  Ft-Def-Name           pic x(30).                             
005800         05  Ft-Def-Description    pic x(60).                             
005900         05  Ft-Def-Icon           pic x(4).                              
006000         05  Ft-Def-Color          pic x(7).                              
006100         05  Ft-Def-Color-R redefines Ft-Def-Color.                       
006200             07  Ft-Def-Color-Hash     pic x.                             
006300             07  Ft-Def-Color-Hex      pic x(6).                          
006400*                                                                         
