000100*    Select For Expense Transaction File.                                 
000200*                                                                         
000300* 03/02/26 fjt - 1.0.00 Created FTR-014.                                  
000400*                                                                         
000500     select  Expense-Txn-File assign to "EXPTXN"                          
000600             organization is line sequential                              
000700             file status  is Ft-Exp-Status.                               
000800*                                                                         
