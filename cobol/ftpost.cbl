000100*****************************************************************         
000200*                                                                *        
000300*              FinanceTracker    Daily Posting Run               *        
000400*         Expense/Income posting, balances, budgets, report      *        
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.             ftpost.                                          
001100*                                                                         
001200 author.                 R P Widmer.                                      
001300*                                                                         
001400 installation.           Ledger Bureau Services - Batch Section.          
001500*                                                                         
001600 date-written.           02/11/88.                                        
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.               Confidential - Ledger Bureau Services.           
002100*                                                                         
002200* Remarks.                Main daily run.  Posts the expense and          
002300*                         income transaction files against the            
002400*                         Account, Budget and Category masters,           
002500*                         maintains account balances and budget           
002600*                         spent amounts via Ftbudg, and prints the        
002700*                         posting register.                               
002800*                                                                         
002900* Called modules.        FTBUDG - budget create/post/status.              
003000*                                                                         
003100* Files used :                                                            
003200*                         EXPTXN.   Expense Transaction (line seq)        
003300*                         INCTXN.   Income Transaction (line seq).        
003400*                         ACCMAS.   Account Master (relative).            
003500*                         BUDMAS.   Budget Master (relative).             
003600*                         CATMAS.   Category Master (relative).           
003700*                         PRTFIL.   Posting Register (line seq).          
003800*                                                                         
003900* Error messages used.                                                    
004000*                         FT010 - FT016.                                  
004100*                                                                         
004200* Changes:                                                                
004300* 02/11/88 rpw - 1.0.00 Created as the weekly cash-book posting           
004400*                       run - single ledger file, no budgets.             
004500* 05/06/90 rpw - 1.0.01 Added the running account balance update          
004600*                       previously done by hand off the register.         
004700* 08/14/93 jh  - 1.1.00 Category breakdown added to the register          
004800*                       footer at the branch manager's request.           
004900* 12/29/98 kdp - 1.1.01 Y2K - Ledger dates confirmed four digit           
005000*                       century throughout - no change required.          
005100* 03/14/02 rpw - 1.2.00 Converted supporting masters to relative          
005200*                       organisation - no Isam support on the             
005300*                       new build box.                                    
005400* 24/10/16 mfc - 1.2.01 Re-pointed at wsfttab.cob style copybook          
005500*                       split - masters now loaded to table once          
005600*                       at start of run instead of random read.           
005700* 04/02/26 fjt - 2.0.00 Rebuilt as the FinanceTracker daily               
005800*                       posting run - FTR-014.  Old cash-book             
005900*                       ledger logic replaced throughout.  Income         
006000*                       posting and budget accounting added.              
006100* 11/02/26 fjt - 2.0.01 Calls Ftbudg for budget create/delta/             
006200*                       status instead of the old in-line                 
006300*                       allowance check - FTR-019.                        
006400* 15/02/26 fjt - 2.0.02 Budget table now exchange-sorted on load          
006500*                       into User/Category order for Search All -         
006600*                       the file itself still loads in Bud-Id             
006700*                       order - FTR-021.                                  
006800* 16/02/26 fjt - 2.0.03 Added Bb005-Promote-Pending-Budgets ahead         
006900*                       of the posting passes so a budget entered         
007000*                       Pending on-line is created here - FTR-019.        
007100* 22/02/26 fjt - 2.0.04 Bb050 now tests Inc-Txn-Code and reverses         
007200*                       a Change/Delete via the new Cc060-Reverse-        
007300*                       Income before Cc065-Apply-Income re-posts         
007400*                       - a Delete was adding to the income total         
007500*                       and category subtotal instead of taking it        
007600*                       off, and a Change was double-counting.            
007700*                       Audit finding, no ticket raised.                  
007800* 22/02/26 fjt - 2.0.05 Rpt-Category-Name now cleared to spaces at        
007900*                       the top of Bb010-Read/Bb050-Read - a              
008000*                       rejected line was carrying the previous           
008100*                       transaction's category name onto the              
008200*                       register instead of blank.  Audit finding.        
008300* 22/02/26 fjt - 2.0.06 Ba010-Open-Files now sets Ft-Run-Date from        
008400*                       the system date - it was never set at all         
008500*                       and stood at zero into Ff010-Create-One-          
008600*                       Budget, so a Pending budget promoted with         
008700*                       no explicit dates got a garbage month into        
008800*                       Ft-Dim in Aa015/Aa017 on Ftbudg.  Audit           
008900*                       finding, no ticket raised.                        
009000* 22/02/26 fjt - 2.0.07 Corrected the Ca020 remark on why the             
009100*                       budget table is sorted - Ftbudg no longer         
009200*                       relies on Search All against the User/            
009300*                       Category key, see Ftbudg 2.0.05.                  
009400* 22/02/26 fjt - 2.0.08 Cc020-Reverse-Expense/Cc030-Apply-Expense         
009500*                       now own Ft-Posted-Total and the category          
009600*                       subtotal table - Bb010-Read was adding            
009700*                       Exp-Amount and calling Ee040 for every            
009800*                       txn code, so a Delete added instead of            
009900*                       backing out and a Change double-counted,          
010000*                       the same defect fixed on the income side          
010100*                       at 2.0.04.  Audit finding.                        
010200* 22/02/26 fjt - 2.0.09 Bb010/Bb050-Read now set Ft-Range-Sw and          
010300*                       Ft-Daily-Sw off Exp-Date/Inc-Date so the          
010400*                       Cc020/030/060/065 pairs only fold an in-          
010500*                       range line into Ft-Posted-Total/Ft-Income-        
010600*                       Total and only a same-day line into the           
010700*                       new Ft-Daily-Exp/Inc-Total - see Wsftctl          
010800*                       1.0.04.  Grand total footer widened to            
010900*                       print Ft-Income-Total (never printed              
011000*                       before) and the two new daily totals.             
011100*                       Audit finding.                                    
011200*                                                                         
011300 environment             division.                                        
011400*                                                                         
011500 configuration           section.                                         
011600*                                                                         
011700 special-names.                                                           
011800     class     Ft-Numeric-Class  is "0" thru "9".                         
011900     upsi-1    on status is      Ft-Trace-On                              
012000               off status is     Ft-Trace-Off.                            
012100*                                                                         
012200 input-output             section.                                        
012300*                                                                         
012400 file-control.                                                            
012500 copy "selftexp.cob".                                                     
012600 copy "selftinc.cob".                                                     
012700 copy "selftacc.cob".                                                     
012800 copy "selftbud.cob".                                                     
012900 copy "selftcat.cob".                                                     
013000 copy "selftrpt.cob".                                                     
013100*                                                                         
013200 data                     division.                                       
013300*                                                                         
013400 file section.                                                            
013500*                                                                         
013600 copy "fdftexp.cob".                                                      
013700 copy "fdftinc.cob".                                                      
013800 copy "fdftacc.cob".                                                      
013900 copy "fdftbud.cob".                                                      
014000 copy "fdftcat.cob".                                                      
014100*                                                                         
014200 fd  Print-File                                                           
014300     reports are Ft-Posting-Report.                                       
014400*                                                                         
014500 working-storage section.                                                 
014600*                                                                         
014700 77  Prog-Name             pic x(15) value "FTPOST (2.0.03)".             
014800*                                                                         
014900 01  Ft-Exp-Status         pic xx.                                        
015000 01  Ft-Inc-Status         pic xx.                                        
015100 01  Ft-Acc-Status         pic xx.                                        
015200 01  Ft-Bud-Status         pic xx.                                        
015300 01  Ft-Cat-Status         pic xx.                                        
015400 01  Ft-Prt-Status         pic xx.                                        
015500*                                                                         
015600 01  Ft-Acc-Rrn-Key        pic 9(6)      comp.                            
015700 01  Ft-Bud-Rrn-Key        pic 9(6)      comp.                            
015800 01  Ft-Cat-Rrn-Key        pic 9(6)      comp.                            
015900*                                                                         
016000 copy "wsftctl.cob".                                                      
016100*                                                                         
016200 copy "wsfttab.cob".                                                      
016300*                                                                         
016400 copy "wsftbca.cob".                                                      
016500*                                                                         
016600 01  Ft-Work-Fields.                                                      
016700     03  Ft-Found-Sw           pic x         value "N".                   
016800         88  Ft-Row-Found                    value "Y".                   
016900     03  Ft-Acc-Found-Sw       pic x         value "N".                   
017000         88  Ft-Acc-Row-Found                value "Y".                   
017100     03  Ft-Reject-Sw          pic x         value "N".                   
017200         88  Ft-Txn-Rejected                 value "Y".                   
017300     03  Ft-Sort-Swapped-Sw    pic x         value "N".                   
017400     03  Ft-Range-Sw           pic x         value "Y".                   
017500         88  Ft-In-Range                     value "Y".                   
017600     03  Ft-Daily-Sw           pic x         value "N".                   
017700         88  Ft-Is-Today                     value "Y".                   
017800     03  Ft-Search-Cat-Id      pic 9(9).                                  
017900     03  Ft-Search-Acc-Id      pic 9(9).                                  
018000     03  Ft-Accum-Category-Id  pic 9(9).                                  
018100     03  Ft-Accum-Amount       pic s9(9)v99  comp-3.                      
018200     03  Ft-Bud-Status-Text    pic x(9)      value spaces.                
018300     03  filler                pic x(1).                                  
018400*                                                                         
018500 01  Ft-Bud-Swap-Row.                                                     
018600     03  Ft-Bud-Swap-User-Cat.                                            
018700         05  Ft-Bud-Swap-User-Id     pic 9(9).                            
018800         05  Ft-Bud-Swap-Category-Id pic 9(9).                            
018900     03  Ft-Bud-Swap-Id            pic 9(9).                              
019000     03  Ft-Bud-Swap-Name          pic x(30).                             
019100     03  Ft-Bud-Swap-Limit         pic s9(9)v99  comp-3.                  
019200     03  Ft-Bud-Swap-Spent         pic s9(9)v99  comp-3.                  
019300     03  Ft-Bud-Swap-Start-Date    pic 9(8).                              
019400     03  Ft-Bud-Swap-End-Date      pic 9(8).                              
019500     03  Ft-Bud-Swap-Notify-Pct    pic 9(3).                              
019600     03  Ft-Bud-Swap-Is-Active     pic x.                                 
019700     03  Ft-Bud-Swap-Period-Type   pic x(9).                              
019800     03  Ft-Bud-Swap-Rrn           pic 9(6)      comp.                    
019900     03  Ft-Bud-Swap-Filler        pic x(2).                              
020000*                                                                         
020100 01  Ft-Edit-Date-In           pic 9(8).                                  
020200 01  Ft-Edit-Date-R redefines Ft-Edit-Date-In.                            
020300     03  Ft-Edit-CCYY              pic 9(4).                              
020400     03  Ft-Edit-MM                pic 9(2).                              
020500     03  Ft-Edit-DD                pic 9(2).                              
020600 01  Ft-Edited-Date            pic x(10).                                 
020700*                                                                         
020800* Run-date work area - accept gives a two-digit year, no                  
020900* Y2K windowing needed since this run is well into the                    
021000* twenty-first century - century is hard-set to twenty.                   
021100 01  Ft-Run-Date-Work.                                                    
021200     03  Ft-Run-Date-YY            pic 9(2).                              
021300     03  Ft-Run-Date-MM            pic 9(2).                              
021400     03  Ft-Run-Date-DD            pic 9(2).                              
021500     03  filler                    pic x(2).                              
021600*                                                                         
021700 01  Ft-Rpt-Line.                                                         
021800     03  Rpt-Txn-Type          pic x(7).                                  
021900     03  Rpt-Txn-Id            pic 9(9).                                  
022000     03  Rpt-Txn-Date          pic x(10).                                 
022100     03  Rpt-Category-Name     pic x(30).                                 
022200     03  Rpt-Amount            pic s9(9)v99  comp-3.                      
022300     03  Rpt-Status            pic x(8).                                  
022400     03  filler                pic x(1).                                  
022500*                                                                         
022600 01  Ft-Error-Messages.                                                   
022700     03  FT010             pic x(40) value                                
022800         "FT010 Expense-Txn-File open error stat=".                       
022900     03  FT011             pic x(40) value                                
023000         "FT011 Income-Txn-File open error stat =".                       
023100     03  FT012             pic x(40) value                                
023200         "FT012 Account-Master open error stat  =".                       
023300     03  FT013             pic x(40) value                                
023400         "FT013 Budget-Master open error stat   =".                       
023500     03  FT014             pic x(40) value                                
023600         "FT014 Category-Master open error stat =".                       
023700     03  FT015             pic x(40) value                                
023800         "FT015 Print-File open error stat      =".                       
023900     03  FT016             pic x(40) value                                
024000         "FT016 Budget table overflow - row lost".                        
024100     03  filler             pic x(1).                                     
024200*                                                                         
024300 report section.                                                          
024400*                                                                         
024500 RD  Ft-Posting-Report                                                    
024600     page limit   58 lines                                                
024700     heading      1                                                       
024800     first detail 4                                                       
024900     last detail  54.                                                     
025000*                                                                         
025100 01  Ft-Rpt-Head type page heading.                                       
025200     03  line 1.                                                          
025300         05  col   1     pic x(15)   source Prog-Name.                    
025400         05  col  30     pic x(38)                                        
025500                          value "FinTrack Daily Posting Register".        
025600         05  col  75     pic x(5)    value "Page ".                       
025700         05  col  80     pic zz9     source Page-Counter.                 
025800     03  line 3.                                                          
025900         05  col   1                 value "Type".                        
026000         05  col   9                 value "Txn-Id".                      
026100         05  col  19                 value "Date".                        
026200         05  col  30                 value "Category".                    
026300         05  col  62                 value "Amount".                      
026400         05  col  78                 value "Status".                      
026500*                                                                         
026600 01  Ft-Posting-Detail type detail.                                       
026700     03  line + 1.                                                        
026800         05  col   1     pic x(7)    source Rpt-Txn-Type.                 
026900         05  col   9     pic 9(9)    source Rpt-Txn-Id.                   
027000         05  col  19     pic x(10)   source Rpt-Txn-Date.                 
027100         05  col  30     pic x(30)   source Rpt-Category-Name.            
027200         05  col  61     pic -(9)9.99 source Rpt-Amount.                  
027300         05  col  78     pic x(8)    source Rpt-Status.                   
027400*                                                                         
027500 01  Ft-Category-Subtotal-Detail type detail.                             
027600     03  line + 2.                                                        
027700         05  col   1     pic x(19)                                        
027800                          value "Category subtotal -".                    
027900         05  col  22     pic x(30)                                        
028000                          source Ct-Category-Name (Ft-Ct-Ix).             
028100         05  col  61     pic -(9)9.99                                     
028200                          source Ct-Total-Amount (Ft-Ct-Ix).              
028300*                                                                         
028400 01  Ft-Grand-Total-Detail type detail.                                   
028500     03  line + 2.                                                        
028600         05  col   1     pic x(20)                                        
028700                          value "Grand total posted -".                   
028800         05  col  25     pic -(9)9.99  source Ft-Posted-Total.            
028900         05  col  50     pic x(17)                                        
029000                          value "Rejected count - ".                      
029100         05  col  70     pic zzzz9     source Ft-Rejected-Count.          
029200     03  line + 1.                                                        
029300         05  col   1     pic x(20)                                        
029400                          value "Grand total income -".                   
029500         05  col  25     pic -(9)9.99  source Ft-Income-Total.            
029600*                                                                         
029700 01  Ft-Daily-Total-Detail type detail.                                   
029800     03  line + 2.                                                        
029900         05  col   1     pic x(24)                                        
030000                          value "Today's expense total  -".               
030100         05  col  27     pic -(9)9.99  source Ft-Daily-Exp-Total.         
030200     03  line + 1.                                                        
030300         05  col   1     pic x(24)                                        
030400                          value "Today's income total   -".               
030500         05  col  27     pic -(9)9.99  source Ft-Daily-Inc-Total.         
030600*                                                                         
030700 01  Ft-Budget-Status-Head type detail.                                   
030800     03  line + 2.                                                        
030900         05  col   1                 value "Budget".                      
031000         05  col  33                 value "Spent".                       
031100         05  col  50                 value "Limit".                       
031200         05  col  67                 value "Pct".                         
031300         05  col  75                 value "Status".                      
031400*                                                                         
031500 01  Ft-Budget-Status-Detail type detail.                                 
031600     03  line + 1.                                                        
031700         05  col   1     pic x(30)   source Ftbudg-Bud-Name.              
031800         05  col  32     pic -(9)9.99 source Ftbudg-Bud-Spent.            
031900         05  col  49     pic -(9)9.99 source Ftbudg-Bud-Limit.            
032000         05  col  66     pic zz9.99   source Ftbudg-Percent-Spent.        
032100         05  col  75     pic x(9)    source Ft-Bud-Status-Text.           
032200*                                                                         
032300 procedure  division.                                                     
032400*                                                                         
032500 aa000-Main.                                                              
032600*                                                                         
032700     perform  ba010-Open-Files          thru ba010-Exit.                  
032800     perform  ba020-Load-Tables         thru ba020-Exit.                  
032900     initiate Ft-Posting-Report.                                          
033000     perform  bb005-Promote-Pending-Budgets thru bb005-Exit.              
033100     perform  bb010-Process-Expense-File thru bb010-Exit.                 
033200     perform  bb050-Process-Income-File  thru bb050-Exit.                 
033300     perform  ee010-Print-Cat-Subtotals  thru ee010-Exit.                 
033400     perform  ee020-Print-Grand-Total    thru ee020-Exit.                 
033500     perform  ee030-Print-Budget-Status  thru ee030-Exit.                 
033600     terminate Ft-Posting-Report.                                         
033700     perform  ba030-Close-Files          thru ba030-Exit.                 
033800     display  "FTPOST run complete - " Ft-Processed-Count                 
033900              " posted, " Ft-Rejected-Count " rejected".                  
034000     stop     run.                                                        
034100*                                                                         
034200 aa000-Exit.                                                              
034300     exit.                                                                
034400*                                                                         
034500 ba010-Open-Files.                                                        
034600*                                                                         
034700* 22/02/26 fjt - Set Ft-Run-Date here, ahead of the opens, so             
034800*                Bb005-Promote-Pending-Budgets has a real date            
034900*                to hand Ftbudg for the default period - FTR-014.         
035000     accept   Ft-Run-Date-Work from date.                                 
035100     compute  Ft-Run-Date = 20000000                                      
035200            + (Ft-Run-Date-YY * 10000)                                    
035300            + (Ft-Run-Date-MM * 100)                                      
035400            + Ft-Run-Date-DD.                                             
035500*                                                                         
035600     open     input Expense-Txn-File.                                     
035700     if       Ft-Exp-Status not = "00"                                    
035800              display  FT010 " " Ft-Exp-Status                            
035900              move     16 to return-code                                  
036000              go to    ba010-Exit.                                        
036100     open     input Income-Txn-File.                                      
036200     if       Ft-Inc-Status not = "00"                                    
036300              display  FT011 " " Ft-Inc-Status                            
036400              move     16 to return-code                                  
036500              go to    ba010-Exit.                                        
036600     open     i-o Account-Master.                                         
036700     if       Ft-Acc-Status not = "00"                                    
036800              display  FT012 " " Ft-Acc-Status                            
036900              move     16 to return-code                                  
037000              go to    ba010-Exit.                                        
037100     open     i-o Budget-Master.                                          
037200     if       Ft-Bud-Status not = "00"                                    
037300              display  FT013 " " Ft-Bud-Status                            
037400              move     16 to return-code                                  
037500              go to    ba010-Exit.                                        
037600     open     i-o Category-Master.                                        
037700     if       Ft-Cat-Status not = "00"                                    
037800              display  FT014 " " Ft-Cat-Status                            
037900              move     16 to return-code                                  
038000              go to    ba010-Exit.                                        
038100     open     output Print-File.                                          
038200     if       Ft-Prt-Status not = "00"                                    
038300              display  FT015 " " Ft-Prt-Status                            
038400              move     16 to return-code                                  
038500              go to    ba010-Exit.                                        
038600*                                                                         
038700 ba010-Exit.                                                              
038800     exit.                                                                
038900*                                                                         
039000 ba020-Load-Tables.                                                       
039100*                                                                         
039200     perform  ca010-Load-Account-Table  thru ca010-Exit.                  
039300     perform  ca020-Load-Budget-Table   thru ca020-Exit.                  
039400     perform  da010-Sort-Budget-Table   thru da010-Exit.                  
039500     perform  ca030-Load-Category-Table thru ca030-Exit.                  
039600*                                                                         
039700 ba020-Exit.                                                              
039800     exit.                                                                
039900*                                                                         
040000 ba030-Close-Files.                                                       
040100*                                                                         
040200     close    Expense-Txn-File Income-Txn-File                            
040300              Account-Master Budget-Master Category-Master                
040400              Print-File.                                                 
040500*                                                                         
040600 ba030-Exit.                                                              
040700     exit.                                                                
040800*                                                                         
040900 ca010-Load-Account-Table.                                                
041000*                                                                         
041100     move     zero to Ft-Acc-Tally.                                       
041200     move     1 to Ft-Acc-Rrn-Key.                                        
041300     start    Account-Master key not less than Ft-Acc-Rrn-Key             
041400              invalid key                                                 
041500                       go to ca010-Exit.                                  
041600*                                                                         
041700 ca010-Read-Next.                                                         
041800     read     Account-Master next record                                  
041900              at end                                                      
042000                       go to ca010-Exit.                                  
042100     add      1 to Ft-Acc-Tally.                                          
042200     set      Ft-Acc-Ix to Ft-Acc-Tally.                                  
042300     move     Acc-Id           to Tbl-Acc-Id       (Ft-Acc-Ix).           
042400     move     Acc-Name         to Tbl-Acc-Name     (Ft-Acc-Ix).           
042500     move     Acc-Type         to Tbl-Acc-Type     (Ft-Acc-Ix).           
042600     move     Acc-Balance      to Tbl-Acc-Balance  (Ft-Acc-Ix).           
042700     move     Acc-Currency     to Tbl-Acc-Currency (Ft-Acc-Ix).           
042800     move     Acc-User-Id      to Tbl-Acc-User-Id  (Ft-Acc-Ix).           
042900     move     Acc-Is-Active    to Tbl-Acc-Is-Active(Ft-Acc-Ix).           
043000     move     Ft-Acc-Rrn-Key   to Tbl-Acc-Rrn      (Ft-Acc-Ix).           
043100     go       to ca010-Read-Next.                                         
043200*                                                                         
043300 ca010-Exit.                                                              
043400     exit.                                                                
043500*                                                                         
043600 ca020-Load-Budget-Table.                                                 
043700*                                                                         
043800*    Loads in Bud-Id (relative record) order - Da010 below then           
043900*    exchange-sorts the table into User/Category order for the            
044000*    budget status report and enquiries.  User/Category is not            
044100*    unique while an old closed row and a new pending one can             
044200*    share it, so Ftbudg finds the live row by a full scan on             
044300*    this key, not a binary Search All - see Ftbudg 2.0.05.               
044400*                                                                         
044500     move     zero to Ft-Bud-Tally.                                       
044600     move     1 to Ft-Bud-Rrn-Key.                                        
044700     start    Budget-Master key not less than Ft-Bud-Rrn-Key              
044800              invalid key                                                 
044900                       go to ca020-Exit.                                  
045000*                                                                         
045100 ca020-Read-Next.                                                         
045200     read     Budget-Master next record                                   
045300              at end                                                      
045400                       go to ca020-Exit.                                  
045500     if       Ft-Bud-Tally >= 300                                         
045600              display  FT016                                              
045700              go to    ca020-Read-Next.                                   
045800     add      1 to Ft-Bud-Tally.                                          
045900     set      Ft-Bud-Ix to Ft-Bud-Tally.                                  
046000     move     Bud-User-Id     to Tbl-Bud-User-Id    (Ft-Bud-Ix).          
046100     move     Bud-Category-Id to Tbl-Bud-Category-Id(Ft-Bud-Ix).          
046200     move     Bud-Id          to Tbl-Bud-Id         (Ft-Bud-Ix).          
046300     move     Bud-Name        to Tbl-Bud-Name       (Ft-Bud-Ix).          
046400     move     Bud-Limit       to Tbl-Bud-Limit      (Ft-Bud-Ix).          
046500     move     Bud-Spent       to Tbl-Bud-Spent      (Ft-Bud-Ix).          
046600     move     Bud-Start-Date  to Tbl-Bud-Start-Date (Ft-Bud-Ix).          
046700     move     Bud-End-Date    to Tbl-Bud-End-Date   (Ft-Bud-Ix).          
046800     move     Bud-Notify-Pct  to Tbl-Bud-Notify-Pct (Ft-Bud-Ix).          
046900     move     Bud-Is-Active   to Tbl-Bud-Is-Active  (Ft-Bud-Ix).          
047000     move     Bud-Period-Type to Tbl-Bud-Period-Type(Ft-Bud-Ix).          
047100     move     Ft-Bud-Rrn-Key  to Tbl-Bud-Rrn        (Ft-Bud-Ix).          
047200     go       to ca020-Read-Next.                                         
047300*                                                                         
047400 ca020-Exit.                                                              
047500     exit.                                                                
047600*                                                                         
047700 ca030-Load-Category-Table.                                               
047800*                                                                         
047900     move     zero to Ft-Cat-Tally.                                       
048000     move     1 to Ft-Cat-Rrn-Key.                                        
048100     start    Category-Master key not less than Ft-Cat-Rrn-Key            
048200              invalid key                                                 
048300                       go to ca030-Exit.                                  
048400*                                                                         
048500 ca030-Read-Next.                                                         
048600     read     Category-Master next record                                 
048700              at end                                                      
048800                       go to ca030-Exit.                                  
048900     add      1 to Ft-Cat-Tally.                                          
049000     set      Ft-Cat-Ix to Ft-Cat-Tally.                                  
049100     move     Cat-Id          to Tbl-Cat-Id         (Ft-Cat-Ix).          
049200     move     Cat-Name        to Tbl-Cat-Name       (Ft-Cat-Ix).          
049300     move     Cat-Description to Tbl-Cat-Description(Ft-Cat-Ix).          
049400     move     Cat-Icon        to Tbl-Cat-Icon       (Ft-Cat-Ix).          
049500     move     Cat-Color       to Tbl-Cat-Color      (Ft-Cat-Ix).          
049600     move     Ft-Cat-Rrn-Key  to Tbl-Cat-Rrn        (Ft-Cat-Ix).          
049700     go       to ca030-Read-Next.                                         
049800*                                                                         
049900 ca030-Exit.                                                              
050000     exit.                                                                
050100*                                                                         
050200 da010-Sort-Budget-Table.                                                 
050300*                                                                         
050400     if       Ft-Bud-Tally < 2                                            
050500              go to    da010-Exit.                                        
050600     move     "Y" to Ft-Sort-Swapped-Sw.                                  
050700     perform  da011-Sort-Pass thru da011-Exit                             
050800              until Ft-Sort-Swapped-Sw = "N".                             
050900*                                                                         
051000 da010-Exit.                                                              
051100     exit.                                                                
051200*                                                                         
051300 da011-Sort-Pass.                                                         
051400*                                                                         
051500     move     "N" to Ft-Sort-Swapped-Sw.                                  
051600     perform  da012-Compare-Row thru da012-Exit                           
051700              varying Ft-Bud-Ix from 1 by 1                               
051800              until Ft-Bud-Ix >= Ft-Bud-Tally.                            
051900*                                                                         
052000 da011-Exit.                                                              
052100     exit.                                                                
052200*                                                                         
052300 da012-Compare-Row.                                                       
052400*                                                                         
052500     set      Ft-Bud-Ix2 to Ft-Bud-Ix.                                    
052600     set      Ft-Bud-Ix2 up by 1.                                         
052700     if       Tbl-Bud-User-Cat (Ft-Bud-Ix)                                
052800              > Tbl-Bud-User-Cat (Ft-Bud-Ix2)                             
052900              move  Ft-Bud-Entry (Ft-Bud-Ix)  to Ft-Bud-Swap-Row          
053000              move  Ft-Bud-Entry (Ft-Bud-Ix2)                             
053100                    to Ft-Bud-Entry (Ft-Bud-Ix)                           
053200              move  Ft-Bud-Swap-Row to Ft-Bud-Entry (Ft-Bud-Ix2)          
053300              move  "Y" to Ft-Sort-Swapped-Sw.                            
053400*                                                                         
053500 da012-Exit.                                                              
053600     exit.                                                                
053700*                                                                         
053800 bb005-Promote-Pending-Budgets.                                           
053900*                                                                         
054000*    A budget entered on-line with no start/end date supplied is          
054100*    written Pending (P) rather than Active - promoted here, once         
054200*    per run, via Ftbudg so the default-period and duplicate-             
054300*    active checks are applied in the one place.                          
054400*                                                                         
054500     if       Ft-Bud-Tally = zero                                         
054600              go to    bb005-Exit.                                        
054700     set      Ft-Bud-Ix to 1.                                             
054800*                                                                         
054900 bb005-Loop.                                                              
055000     if       Tbl-Bud-Is-Active (Ft-Bud-Ix) = "P"                         
055100              perform  ff010-Create-One-Budget thru ff010-Exit.           
055200     set      Ft-Bud-Ix up by 1.                                          
055300     if       Ft-Bud-Ix <= Ft-Bud-Tally                                   
055400              go to    bb005-Loop.                                        
055500*                                                                         
055600 bb005-Exit.                                                              
055700     exit.                                                                
055800*                                                                         
055900 ff010-Create-One-Budget.                                                 
056000*                                                                         
056100     move     "1"  to Ftbudg-Function.                                    
056200     move     "00" to Ftbudg-Return-Code.                                 
056300     move     Tbl-Bud-User-Id     (Ft-Bud-Ix) to Ftbudg-User-Id.          
056400     move     Tbl-Bud-Category-Id (Ft-Bud-Ix) to                          
056500              Ftbudg-Category-Id.                                         
056600     move     Tbl-Bud-Id          (Ft-Bud-Ix) to Ftbudg-Bud-Id.           
056700     move     Ft-Run-Date to Ftbudg-Run-Date.                             
056800     call     "ftbudg" using Ftbudg-Linkage-Area                          
056900                             FT-Account-Table FT-Budget-Table             
057000                             FT-Category-Table.                           
057100     if       Ftbudg-Ok                                                   
057200              move     "Y"  to Tbl-Bud-Is-Active (Ft-Bud-Ix)              
057300              move     zero to Tbl-Bud-Spent    (Ft-Bud-Ix).              
057400*                                                                         
057500 ff010-Exit.                                                              
057600     exit.                                                                
057700*                                                                         
057800 bb010-Process-Expense-File.                                              
057900*                                                                         
058000 bb010-Read.                                                              
058100     read     Expense-Txn-File                                            
058200              at end                                                      
058300                       go to bb010-Exit.                                  
058400     move     "N" to Ft-Reject-Sw.                                        
058500     move     spaces to Rpt-Category-Name.                                
058600     move     "EXPENSE" to Rpt-Txn-Type.                                  
058700     move     Exp-Id    to Rpt-Txn-Id.                                    
058800     move     Exp-Date  to Ft-Edit-Date-In.                               
058900     perform  gg010-Edit-Date thru gg010-Exit.                            
059000     move     Ft-Edited-Date to Rpt-Txn-Date.                             
059100     move     Exp-Amount to Rpt-Amount.                                   
059200     move     "Y" to Ft-Range-Sw.                                         
059300     if       Exp-Date < Ft-Range-Start-Date                              
059400      or      Exp-Date > Ft-Range-End-Date                                
059500              move     "N" to Ft-Range-Sw.                                
059600     move     "N" to Ft-Daily-Sw.                                         
059700     if       Exp-Date = Ft-Run-Date                                      
059800              move     "Y" to Ft-Daily-Sw.                                
059900     perform  cc005-Validate-Expense thru cc005-Exit.                     
060000     if       Ft-Txn-Rejected                                             
060100              move     "REJECTED" to Rpt-Status                           
060200              add      1 to Ft-Rejected-Count                             
060300              generate Ft-Posting-Detail                                  
060400              go to    bb010-Read.                                        
060500     if       Exp-Txn-Delete                                              
060600              perform  cc020-Reverse-Expense thru cc020-Exit              
060700     else                                                                 
060800     if       Exp-Txn-Change                                              
060900              perform  cc020-Reverse-Expense thru cc020-Exit              
061000              perform  cc030-Apply-Expense   thru cc030-Exit              
061100     else                                                                 
061200              perform  cc030-Apply-Expense   thru cc030-Exit.             
061300     move     "POSTED" to Rpt-Status.                                     
061400     add      1 to Ft-Processed-Count.                                    
061500     generate Ft-Posting-Detail.                                          
061600     go       to bb010-Read.                                              
061700*                                                                         
061800 bb010-Exit.                                                              
061900     exit.                                                                
062000*                                                                         
062100 cc005-Validate-Expense.                                                  
062200*                                                                         
062300     move     "N" to Ft-Reject-Sw.                                        
062400     if       Exp-Amount not > zero                                       
062500              move     "Y" to Ft-Reject-Sw                                
062600              go to    cc005-Exit.                                        
062700     if       Exp-Description = spaces                                    
062800              move     "Y" to Ft-Reject-Sw                                
062900              go to    cc005-Exit.                                        
063000     move     Exp-Category-Id to Ft-Search-Cat-Id.                        
063100     perform  hh010-Find-Category thru hh010-Exit.                        
063200     if       not Ft-Row-Found                                            
063300              move     "Y" to Ft-Reject-Sw                                
063400              go to    cc005-Exit.                                        
063500     move     Tbl-Cat-Name (Ft-Cat-Ix) to Rpt-Category-Name.              
063600     if       Exp-Account-Id = zero                                       
063700              go to    cc005-Exit.                                        
063800     move     Exp-Account-Id to Ft-Search-Acc-Id.                         
063900     perform  hh020-Find-Account thru hh020-Exit.                         
064000     if       not Ft-Acc-Row-Found                                        
064100              move     "Y" to Ft-Reject-Sw                                
064200              go to    cc005-Exit.                                        
064300     if       Tbl-Acc-User-Id (Ft-Acc-Ix) not = Exp-User-Id               
064400              move     "Y" to Ft-Reject-Sw.                               
064500*                                                                         
064600 cc005-Exit.                                                              
064700     exit.                                                                
064800*                                                                         
064900 cc020-Reverse-Expense.                                                   
065000*                                                                         
065100*    Reverses the previously posted delta for an update or delete         
065200*    - the caller's Orig- fields carry what was actually applied          
065300*    last time, since no separate expense history file exists.            
065400*    Backs the old amount out of the register total and category          
065500*    subtotal too, the same as Cc060-Reverse-Income on the income         
065600*    side - a Delete must not stand as a fresh posting and a              
065700*    Change must not double-count old plus new.  Audit finding.           
065800*    Ft-In-Range/Ft-Is-Today (set by Bb010-Read against Exp-Date)         
065900*    gate the date-range and same-day totals - see Wsftctl 1.0.04.        
066000*                                                                         
066100     if       Ft-In-Range                                                 
066200              subtract Exp-Orig-Amount from Ft-Posted-Total               
066300              move     Exp-Orig-Category-Id                               
066400                       to Ft-Accum-Category-Id                            
066500              compute  Ft-Accum-Amount = zero - Exp-Orig-Amount           
066600              perform  ee041-Reverse-Cat-Total thru ee041-Exit.           
066700     if       Ft-Is-Today                                                 
066800              subtract Exp-Orig-Amount from Ft-Daily-Exp-Total.           
066900     compute  Ftbudg-Delta-Amount = zero - Exp-Orig-Amount.               
067000     move     Exp-User-Id           to Ftbudg-User-Id.                    
067100     move     Exp-Orig-Category-Id  to Ftbudg-Category-Id.                
067200     move     "2" to Ftbudg-Function.                                     
067300     call     "ftbudg" using Ftbudg-Linkage-Area                          
067400                             FT-Account-Table FT-Budget-Table             
067500                             FT-Category-Table.                           
067600     if       Exp-Orig-Account-Id = zero                                  
067700              go to    cc020-Exit.                                        
067800     move     Exp-Orig-Account-Id to Ft-Search-Acc-Id.                    
067900     perform  hh020-Find-Account thru hh020-Exit.                         
068000     if       not Ft-Acc-Row-Found                                        
068100              go to    cc020-Exit.                                        
068200     move     Exp-Orig-Amount to Ft-Delta-Amount.                         
068300     perform  dd010-Add-To-Balance thru dd010-Exit.                       
068400     perform  dd030-Rewrite-Account thru dd030-Exit.                      
068500*                                                                         
068600 cc020-Exit.                                                              
068700     exit.                                                                
068800*                                                                         
068900 cc030-Apply-Expense.                                                     
069000*                                                                         
069100     if       Ft-In-Range                                                 
069200              add      Exp-Amount to Ft-Posted-Total                      
069300              move     Exp-Category-Id to Ft-Accum-Category-Id            
069400              move     Exp-Amount      to Ft-Accum-Amount                 
069500              perform  ee040-Accumulate-Cat-Total thru ee040-Exit.        
069600     if       Ft-Is-Today                                                 
069700              add      Exp-Amount to Ft-Daily-Exp-Total.                  
069800     move     Exp-Amount      to Ftbudg-Delta-Amount.                     
069900     move     Exp-User-Id     to Ftbudg-User-Id.                          
070000     move     Exp-Category-Id to Ftbudg-Category-Id.                      
070100     move     "2" to Ftbudg-Function.                                     
070200     call     "ftbudg" using Ftbudg-Linkage-Area                          
070300                             FT-Account-Table FT-Budget-Table             
070400                             FT-Category-Table.                           
070500     if       Exp-Account-Id = zero                                       
070600              go to    cc030-Exit.                                        
070700     move     Exp-Account-Id to Ft-Search-Acc-Id.                         
070800     perform  hh020-Find-Account thru hh020-Exit.                         
070900     if       not Ft-Acc-Row-Found                                        
071000              go to    cc030-Exit.                                        
071100     move     Exp-Amount to Ft-Delta-Amount.                              
071200     perform  dd020-Subtract-From-Balance thru dd020-Exit.                
071300     perform  dd030-Rewrite-Account thru dd030-Exit.                      
071400*                                                                         
071500 cc030-Exit.                                                              
071600     exit.                                                                
071700*                                                                         
071800 dd010-Add-To-Balance.                                                    
071900*                                                                         
072000     add      Ft-Delta-Amount to Tbl-Acc-Balance (Ft-Acc-Ix).             
072100*                                                                         
072200 dd010-Exit.                                                              
072300     exit.                                                                
072400*                                                                         
072500 dd020-Subtract-From-Balance.                                             
072600*                                                                         
072700     subtract Ft-Delta-Amount from Tbl-Acc-Balance (Ft-Acc-Ix).           
072800*                                                                         
072900 dd020-Exit.                                                              
073000     exit.                                                                
073100*                                                                         
073200 dd030-Rewrite-Account.                                                   
073300*                                                                         
073400     move     Tbl-Acc-Rrn      (Ft-Acc-Ix) to Ft-Acc-Rrn-Key.             
073500     move     Tbl-Acc-Id       (Ft-Acc-Ix) to Acc-Id.                     
073600     move     Tbl-Acc-Name     (Ft-Acc-Ix) to Acc-Name.                   
073700     move     Tbl-Acc-Type     (Ft-Acc-Ix) to Acc-Type.                   
073800     move     Tbl-Acc-Balance  (Ft-Acc-Ix) to Acc-Balance.                
073900     move     Tbl-Acc-Currency (Ft-Acc-Ix) to Acc-Currency.               
074000     move     Tbl-Acc-User-Id  (Ft-Acc-Ix) to Acc-User-Id.                
074100     move     Tbl-Acc-Is-Active(Ft-Acc-Ix) to Acc-Is-Active.              
074200     rewrite  Ft-Account-Record.                                          
074300*                                                                         
074400 dd030-Exit.                                                              
074500     exit.                                                                
074600*                                                                         
074700 bb050-Process-Income-File.                                               
074800*                                                                         
074900 bb050-Read.                                                              
075000     read     Income-Txn-File                                             
075100              at end                                                      
075200                       go to bb050-Exit.                                  
075300     move     "N" to Ft-Reject-Sw.                                        
075400     move     spaces to Rpt-Category-Name.                                
075500     move     "INCOME " to Rpt-Txn-Type.                                  
075600     move     Inc-Id    to Rpt-Txn-Id.                                    
075700     move     Inc-Date  to Ft-Edit-Date-In.                               
075800     perform  gg010-Edit-Date thru gg010-Exit.                            
075900     move     Ft-Edited-Date to Rpt-Txn-Date.                             
076000     move     Inc-Amount to Rpt-Amount.                                   
076100     move     "Y" to Ft-Range-Sw.                                         
076200     if       Inc-Date < Ft-Range-Start-Date                              
076300      or      Inc-Date > Ft-Range-End-Date                                
076400              move     "N" to Ft-Range-Sw.                                
076500     move     "N" to Ft-Daily-Sw.                                         
076600     if       Inc-Date = Ft-Run-Date                                      
076700              move     "Y" to Ft-Daily-Sw.                                
076800     perform  cc055-Validate-Income thru cc055-Exit.                      
076900     if       Ft-Txn-Rejected                                             
077000              move     "REJECTED" to Rpt-Status                           
077100              add      1 to Ft-Rejected-Count                             
077200              generate Ft-Posting-Detail                                  
077300              go to    bb050-Read.                                        
077400     if       Inc-Txn-Delete                                              
077500              perform  cc060-Reverse-Income thru cc060-Exit               
077600     else                                                                 
077700     if       Inc-Txn-Change                                              
077800              perform  cc060-Reverse-Income thru cc060-Exit               
077900              perform  cc065-Apply-Income   thru cc065-Exit               
078000     else                                                                 
078100              perform  cc065-Apply-Income   thru cc065-Exit.              
078200     move     "POSTED" to Rpt-Status.                                     
078300     add      1 to Ft-Processed-Count.                                    
078400     generate Ft-Posting-Detail.                                          
078500     go       to bb050-Read.                                              
078600*                                                                         
078700 bb050-Exit.                                                              
078800     exit.                                                                
078900*                                                                         
079000 cc055-Validate-Income.                                                   
079100*                                                                         
079200     move     "N" to Ft-Reject-Sw.                                        
079300     if       Inc-Amount not > zero                                       
079400              move     "Y" to Ft-Reject-Sw                                
079500              go to    cc055-Exit.                                        
079600     if       Inc-Description = spaces                                    
079700              move     "Y" to Ft-Reject-Sw                                
079800              go to    cc055-Exit.                                        
079900     move     Inc-Category-Id to Ft-Search-Cat-Id.                        
080000     perform  hh010-Find-Category thru hh010-Exit.                        
080100     if       not Ft-Row-Found                                            
080200              move     "Y" to Ft-Reject-Sw                                
080300              go to    cc055-Exit.                                        
080400     move     Tbl-Cat-Name (Ft-Cat-Ix) to Rpt-Category-Name.              
080500*                                                                         
080600 cc055-Exit.                                                              
080700     exit.                                                                
080800*                                                                         
080900 cc060-Reverse-Income.                                                    
081000*                                                                         
081100*    Reverses the previously posted income total/category                 
081200*    subtotal for an update or delete - the caller's Orig- fields         
081300*    carry what was actually applied last time, since no separate         
081400*    income history file exists.  Income never re-hits an account         
081500*    or budget balance so there is nothing else to unwind.                
081600*                                                                         
081700     if       Ft-In-Range                                                 
081800              subtract Inc-Orig-Amount from Ft-Income-Total               
081900              move     Inc-Orig-Category-Id                               
082000                       to Ft-Accum-Category-Id                            
082100              compute  Ft-Accum-Amount = zero - Inc-Orig-Amount           
082200              perform  ee041-Reverse-Cat-Total thru ee041-Exit.           
082300     if       Ft-Is-Today                                                 
082400              subtract Inc-Orig-Amount from Ft-Daily-Inc-Total.           
082500*                                                                         
082600 cc060-Exit.                                                              
082700     exit.                                                                
082800*                                                                         
082900 cc065-Apply-Income.                                                      
083000*                                                                         
083100     if       Ft-In-Range                                                 
083200              add      Inc-Amount to Ft-Income-Total                      
083300              move     Inc-Category-Id to Ft-Accum-Category-Id            
083400              move     Inc-Amount      to Ft-Accum-Amount                 
083500              perform  ee040-Accumulate-Cat-Total thru ee040-Exit.        
083600     if       Ft-Is-Today                                                 
083700              add      Inc-Amount to Ft-Daily-Inc-Total.                  
083800*                                                                         
083900 cc065-Exit.                                                              
084000     exit.                                                                
084100*                                                                         
084200 ee010-Print-Cat-Subtotals.                                               
084300*                                                                         
084400     if       Ft-Ct-Tally = zero                                          
084500              go to    ee010-Exit.                                        
084600     set      Ft-Ct-Ix to 1.                                              
084700*                                                                         
084800 ee010-Loop.                                                              
084900     generate Ft-Category-Subtotal-Detail.                                
085000     set      Ft-Ct-Ix up by 1.                                           
085100     if       Ft-Ct-Ix <= Ft-Ct-Tally                                     
085200              go to    ee010-Loop.                                        
085300*                                                                         
085400 ee010-Exit.                                                              
085500     exit.                                                                
085600*                                                                         
085700 ee020-Print-Grand-Total.                                                 
085800*                                                                         
085900     generate Ft-Grand-Total-Detail.                                      
086000     generate Ft-Daily-Total-Detail.                                      
086100*                                                                         
086200 ee020-Exit.                                                              
086300     exit.                                                                
086400*                                                                         
086500 ee030-Print-Budget-Status.                                               
086600*                                                                         
086700     if       Ft-Bud-Tally = zero                                         
086800              go to    ee030-Exit.                                        
086900     generate Ft-Budget-Status-Head.                                      
087000     set      Ft-Bud-Ix to 1.                                             
087100*                                                                         
087200 ee030-Loop.                                                              
087300     if       Tbl-Bud-Is-Active (Ft-Bud-Ix) not = "Y"                     
087400              go to    ee030-Next.                                        
087500     move     "3" to Ftbudg-Function.                                     
087600     move     Tbl-Bud-Id (Ft-Bud-Ix) to Ftbudg-Bud-Id.                    
087700     call     "ftbudg" using Ftbudg-Linkage-Area                          
087800                             FT-Account-Table FT-Budget-Table             
087900                             FT-Category-Table.                           
088000     if       Ftbudg-Ok                                                   
088100              perform  ee031-Select-Line thru ee031-Exit.                 
088200*                                                                         
088300 ee030-Next.                                                              
088400     set      Ft-Bud-Ix up by 1.                                          
088500     if       Ft-Bud-Ix <= Ft-Bud-Tally                                   
088600              go to    ee030-Loop.                                        
088700*                                                                         
088800 ee030-Exit.                                                              
088900     exit.                                                                
089000*                                                                         
089100 ee031-Select-Line.                                                       
089200*                                                                         
089300     move     spaces to Ft-Bud-Status-Text.                               
089400     if       Ftbudg-Exceeded                                             
089500              move     "EXCEEDED " to Ft-Bud-Status-Text                  
089600              generate Ft-Budget-Status-Detail                            
089700     else                                                                 
089800     if       Ftbudg-Threshold                                            
089900              move     "NEARING  " to Ft-Bud-Status-Text                  
090000              generate Ft-Budget-Status-Detail.                           
090100*                                                                         
090200 ee031-Exit.                                                              
090300     exit.                                                                
090400*                                                                         
090500 ee040-Accumulate-Cat-Total.                                              
090600*                                                                         
090700     move     "N" to Ft-Found-Sw.                                         
090800     if       Ft-Ct-Tally = zero                                          
090900              go to    ee040-Add-New.                                     
091000     set      Ft-Ct-Ix to 1.                                              
091100*                                                                         
091200 ee040-Loop.                                                              
091300     if       Ct-Category-Id (Ft-Ct-Ix) = Ft-Accum-Category-Id            
091400              move     "Y" to Ft-Found-Sw                                 
091500              go to    ee040-Update.                                      
091600     set      Ft-Ct-Ix up by 1.                                           
091700     if       Ft-Ct-Ix <= Ft-Ct-Tally                                     
091800              go to    ee040-Loop.                                        
091900*                                                                         
092000 ee040-Add-New.                                                           
092100     if       Ft-Ct-Tally >= 100                                          
092200              go to    ee040-Exit.                                        
092300     add      1 to Ft-Ct-Tally.                                           
092400     set      Ft-Ct-Ix to Ft-Ct-Tally.                                    
092500     move     Ft-Accum-Category-Id to Ct-Category-Id (Ft-Ct-Ix).          
092600     move     Ft-Accum-Category-Id to Ft-Search-Cat-Id.                   
092700     perform  hh010-Find-Category thru hh010-Exit.                        
092800     if       Ft-Row-Found                                                
092900              move  Tbl-Cat-Name (Ft-Cat-Ix)                              
093000                    to Ct-Category-Name (Ft-Ct-Ix)                        
093100     else                                                                 
093200              move  spaces to Ct-Category-Name (Ft-Ct-Ix).                
093300     move     zero to Ct-Total-Amount (Ft-Ct-Ix).                         
093400     move     zero to Ct-Count (Ft-Ct-Ix).                                
093500*                                                                         
093600 ee040-Update.                                                            
093700     add      Ft-Accum-Amount to Ct-Total-Amount (Ft-Ct-Ix).              
093800     add      1 to Ct-Count (Ft-Ct-Ix).                                   
093900*                                                                         
094000 ee040-Exit.                                                              
094100     exit.                                                                
094200*                                                                         
094300 ee041-Reverse-Cat-Total.                                                 
094400*                                                                         
094500*    Backs a prior amount out of the running category subtotal on         
094600*    an income Change/Delete - a row no longer on the table (all          
094700*    its income since reversed) is left alone rather than opened          
094800*    negative, same as Dd010/Dd020 skip a balance no longer found.        
094900*                                                                         
095000     if       Ft-Ct-Tally = zero                                          
095100              go to    ee041-Exit.                                        
095200     set      Ft-Ct-Ix to 1.                                              
095300*                                                                         
095400 ee041-Loop.                                                              
095500     if       Ct-Category-Id (Ft-Ct-Ix) = Ft-Accum-Category-Id            
095600              add      Ft-Accum-Amount                                    
095700                       to Ct-Total-Amount (Ft-Ct-Ix)                      
095800              subtract 1 from Ct-Count (Ft-Ct-Ix)                         
095900              go to    ee041-Exit.                                        
096000     set      Ft-Ct-Ix up by 1.                                           
096100     if       Ft-Ct-Ix <= Ft-Ct-Tally                                     
096200              go to    ee041-Loop.                                        
096300*                                                                         
096400 ee041-Exit.                                                              
096500     exit.                                                                
096600*                                                                         
096700 gg010-Edit-Date.                                                         
096800*                                                                         
096900     move     Ft-Edit-CCYY to Ft-Edited-Date (1:4).                       
097000     move     "-"          to Ft-Edited-Date (5:1).                       
097100     move     Ft-Edit-MM   to Ft-Edited-Date (6:2).                       
097200     move     "-"          to Ft-Edited-Date (8:1).                       
097300     move     Ft-Edit-DD   to Ft-Edited-Date (9:2).                       
097400*                                                                         
097500 gg010-Exit.                                                              
097600     exit.                                                                
097700*                                                                         
097800 hh010-Find-Category.                                                     
097900*                                                                         
098000     move     "N" to Ft-Found-Sw.                                         
098100     search   all Ft-Cat-Entry                                            
098200              at end go to hh010-Exit                                     
098300              when Tbl-Cat-Id (Ft-Cat-Ix) = Ft-Search-Cat-Id              
098400                       move "Y" to Ft-Found-Sw.                           
098500*                                                                         
098600 hh010-Exit.                                                              
098700     exit.                                                                
098800*                                                                         
098900 hh020-Find-Account.                                                      
099000*                                                                         
099100     move     "N" to Ft-Acc-Found-Sw.                                     
099200     search   all Ft-Acc-Entry                                            
099300              at end go to hh020-Exit                                     
099400              when Tbl-Acc-Id (Ft-Acc-Ix) = Ft-Search-Acc-Id              
099500                       move "Y" to Ft-Acc-Found-Sw.                       
099600*                                                                         
099700 hh020-Exit.                                                              
099800     exit.                                                                
099900*                                                                         
