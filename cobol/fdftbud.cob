000100*    Fd For Budget Master File.                                           
000200*                                                                         
000300* 03/02/26 fjt - 1.0.00 Created FTR-015.                                  
000400*                                                                         
000500 fd  Budget-Master.                                                       
000600 copy "wsftbud.cob".                                                      
000700*                                                                         
