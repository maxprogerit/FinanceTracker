000100*****************************************************                     
000200*                                                    *                    
000300*   Record Definition For Income Transaction        *                     
000400*            File                                   *                     
000500*      Uses Inc-Id as key                           *                     
000600*****************************************************                     
000700* File size 171 bytes.                                                    
000800*                                                                         
000900* Inc-Txn-Code and Inc-Orig- group work exactly as                        
001000* the equivalent fields on wsftexp - see that copybook.                   
001100* Income never re-hits an account or budget balance, but a                
001200* Change/Delete still has to back its old amount out of the               
001300* running income total and category subtotal on the register,             
001400* so Inc-Orig-Amount/Inc-Orig-Category-Id are read by ftpost              
001500* the same way as the expense side's Orig- group.                         
001600*                                                                         
001700* 03/02/26 fjt - 1.0.00 Created for daily posting run FTR-014.            
001800* 11/02/26 lmw - 1.0.01 Inc-Recur-Type widened to x(7) FTR-019.           
001900* 16/02/26 fjt - 1.0.02 Added 88s on Inc-Txn-Code for ftpost.             
002000* 22/02/26 fjt - 1.0.03 Corrected header note above - Orig- group         
002100*                       is read by Cc060-Reverse-Income, not just         
002200*                       carried for symmetry.  Audit finding.             
002300*                                                                         
002400 01  FT-Income-Record.                                                    
002500     03  Inc-Id                pic 9(9).                                  
002600     03  Inc-Txn-Code          pic x.                                     
002700         88  Inc-Txn-Add                   value "A".                     
002800         88  Inc-Txn-Change                value "C".                     
002900         88  Inc-Txn-Delete                value "D".                     
003000*        A = Add, C = Change, D = Delete.                                 
003100     03  Inc-Amount            pic s9(9)v99   comp-3.                     
003200     03  Inc-Description       pic x(40).                                 
003300     03  Inc-Category-Id       pic 9(9).                                  
003400     03  Inc-User-Id           pic 9(9).                                  
003500     03  Inc-Account-Id        pic 9(9).                                  
003600*        Zero = no account linked - carried but not posted.               
003700     03  Inc-Date              pic 9(8).                                  
003800*        Ccyymmdd.                                                        
003900     03  Inc-Notes             pic x(80).                                 
004000     03  Inc-Recur-Type        pic x(7).                                  
004100     03  Inc-Orig-Group.                                                  
004200         05  Inc-Orig-Amount       pic s9(9)v99  comp-3.                  
004300         05  Inc-Orig-Category-Id  pic 9(9).                              
004400     03  filler                pic x(13).                                 
004500*                                                                         
