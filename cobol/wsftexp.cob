000100*****************************************************                     
000200*                                                    *                    
000300*   Record Definition For Expense Transaction       *                     
000400*            File                                   *                     
000500*      Uses Exp-Id as key                           *                     
000600*****************************************************                     
000700* File size 171 bytes.                                                    
000800*                                                                         
000900* Exp-Txn-Code and the Exp-Orig- fields carry the                         
001000* prior posted values for a Change or Delete txn -                        
001100* there is no separate expense master on this run so                      
001200* the upstream extract must supply the old amount /                       
001300* category / account for us to reverse against.                           
001400*                                                                         
001500* 03/02/26 fjt - 1.0.00 Created for daily posting run FTR-014.            
001600* 05/02/26 fjt - 1.0.01 Added Exp-Orig- group for Chg/Del rework.         
001700* 11/02/26 lmw - 1.0.02 Exp-Recur-Type widened to x(7) FTR-019.           
001800* 16/02/26 fjt - 1.0.03 Added 88s on Exp-Txn-Code for ftpost.             
001900*                                                                         
002000 01  FT-Expense-Record.                                                   
002100     03  Exp-Id                pic 9(9).                                  
002200     03  Exp-Txn-Code          pic x.                                     
002300         88  Exp-Txn-Add                  value "A".                      
002400         88  Exp-Txn-Change                value "C".                     
002500         88  Exp-Txn-Delete                value "D".                     
002600*        A = Add, C = Change, D = Delete.                                 
002700     03  Exp-Amount            pic s9(9)v99   comp-3.                     
002800     03  Exp-Description       pic x(40).                                 
002900     03  Exp-Category-Id       pic 9(9).                                  
003000     03  Exp-User-Id           pic 9(9).                                  
003100     03  Exp-Account-Id        pic 9(9).                                  
003200*        Zero = no account linked.                                        
003300     03  Exp-Date              pic 9(8).                                  
003400*        Ccyymmdd.                                                        
003500     03  Exp-Notes             pic x(80).                                 
003600     03  Exp-Recur-Type        pic x(7).                                  
003700*        NONE/DAILY/WEEKLY/MONTHLY/YEARLY.                                
003800     03  Exp-Orig-Group.                                                  
003900         05  Exp-Orig-Amount       pic s9(9)v99  comp-3.                  
004000         05  Exp-Orig-Category-Id  pic 9(9).                              
004100         05  Exp-Orig-Account-Id   pic 9(9).                              
004200     03  filler                pic x(9).                                  
004300*                                                                         
