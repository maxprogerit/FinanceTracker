000100*    Fd For Expense Transaction File.                                     
000200*                                                                         
000300* 03/02/26 fjt - 1.0.00 Created FTR-014.                                  
000400*                                                                         
000500 fd  Expense-Txn-File.                                                    
000600 copy "wsftexp.cob".                                                      
000700*                                                                         
