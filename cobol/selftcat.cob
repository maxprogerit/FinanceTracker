000100*    Select For Category Master File.                                     
000200*    Relative - see wsfttab.cob for the in-memory                         
000300*    search table.                                                        
000400*                                                                         
000500* 03/02/26 fjt - 1.0.00 Created FTR-016.                                  
000600*                                                                         
000700     select  Category-Master assign to "CATMAS"                           
000800             organization is relative                                     
000900             access mode  is dynamic                                      
001000             relative key is Ft-Cat-Rrn-Key                               
001100             file status  is Ft-Cat-Status.                               
001200*                                                                         
