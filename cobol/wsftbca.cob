000100*****************************************************                     
000200*                                                    *                    
000300*   Budget Call Area - shared between ftpost (the   *                     
000400*   caller) and ftbudg (the called subprogram).      *                    
000500*   Ftpost copies this into Working-Storage to load *                     
000600*   before each Call, ftbudg copies the same layout  *                    
000700*   into its Linkage Section - keeps the two in step *                    
000800*   without hand-matching field lists.               *                    
000900*****************************************************                     
001000*                                                                         
001100* 15/02/26 fjt - 1.0.00 Split out of ftbudg's own Linkage                 
001200*                       Section so ftpost can share the                   
001300*                       layout by name - FTR-019.                         
001400*                                                                         
001500 01  Ftbudg-Linkage-Area.                                                 
001600     03  Ftbudg-Function       pic x.                                     
001700         88  Ftbudg-Fn-Create           value "1".                        
001800         88  Ftbudg-Fn-Post-Delta       value "2".                        
001900         88  Ftbudg-Fn-Status           value "3".                        
002000     03  Ftbudg-Return-Code    pic xx.                                    
002100         88  Ftbudg-Ok                  value "00".                       
002200         88  Ftbudg-Rejected            value "04".                       
002300         88  Ftbudg-Not-Found           value "08".                       
002400     03  Ftbudg-User-Id        pic 9(9).                                  
002500     03  Ftbudg-Category-Id    pic 9(9).                                  
002600     03  Ftbudg-Bud-Id         pic 9(9).                                  
002700     03  Ftbudg-Delta-Amount   pic s9(9)v99  comp-3.                      
002800     03  Ftbudg-Run-Date       pic 9(8).                                  
002900     03  Ftbudg-Run-Date-R redefines Ftbudg-Run-Date.                     
003000         05  Ftbudg-Run-CCYY       pic 9(4).                              
003100         05  Ftbudg-Run-MM         pic 9(2).                              
003200         05  Ftbudg-Run-DD         pic 9(2).                              
003300     03  Ftbudg-Bud-Name       pic x(30).                                 
003400     03  Ftbudg-Bud-Spent      pic s9(9)v99  comp-3.                      
003500     03  Ftbudg-Bud-Limit      pic s9(9)v99  comp-3.                      
003600     03  Ftbudg-Percent-Spent  pic s9(5)v99  comp-3.                      
003700     03  Ftbudg-Status-Sw      pic x.                                     
003800         88  Ftbudg-Exceeded            value "E".                        
003900         88  Ftbudg-Threshold           value "T".                        
004000         88  Ftbudg-Normal              value "N".                        
004100     03  filler                pic x(1).                                  
004200*                                                                         
