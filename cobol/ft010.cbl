000100*****************************************************************         
000200*                                                                *        
000300*              FinanceTracker    Category Seeding                *        
000400*         Run once ahead of the daily posting job ftpost         *        
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*                                                                         
001000 program-id.             ft010.                                           
001100*                                                                         
001200 author.                 J Halloran.                                      
001300*                                                                         
001400 installation.           Ledger Bureau Services - Batch Section.          
001500*                                                                         
001600 date-written.           06/15/87.                                        
001700*                                                                         
001800 date-compiled.                                                           
001900*                                                                         
002000 security.               Confidential - Ledger Bureau Services.           
002100*                                                                         
002200* Remarks.                Loads the twelve fixed default expense          
002300*                         categories into Category-Master on the          
002400*                         first run, or when the file is found            
002500*                         empty.  Idempotent - will not duplicate         
002600*                         a category name already on file.                
002700*                                                                         
002800* Called modules.        None.                                            
002900*                                                                         
003000* Files used :                                                            
003100*                         CATMAS.   Category Master (relative).           
003200*                                                                         
003300* Error messages used.                                                    
003400*                         FT001 - FT002.                                  
003500*                                                                         
003600* Changes:                                                                
003700* 06/15/87 jh  - 1.0.00 Created for the original cash-book ledger.        
003800* 11/02/89 jh  - 1.0.01 Category description widened to 40 chars.         
003900* 09/22/93 rpw - 1.1.00 Added colour/icon fields for the new CRT          
004000*                       category picker screens.                          
004100* 12/29/98 kdp - 1.1.01 Y2K - Cat-Id and all date work fields             
004200*                       confirmed four digit century - no change          
004300*                       needed, file already ccyymmdd throughout.         
004400* 03/14/02 rpw - 1.2.00 Converted from indexed to relative                
004500*                       organisation - no Isam support on the new         
004600*                       build box.                                        
004700* 18/11/11 mfc - 1.2.01 Multi date format support added to header         
004800*                       work area for consistency with the rest           
004900*                       of the suite.                                     
005000* 24/10/16 mfc - 1.2.02 Re-pointed at wsnames.cob style copybook          
005100*                       split - own sel/fd/ws copybooks now.              
005200* 06/02/26 fjt - 2.0.00 Rebuilt as the FinanceTracker default             
005300*                       category loader for the new daily posting         
005400*                       run - FTR-016.  Old cash-book categories          
005500*                       replaced by the fixed twelve.                     
005600*                                                                         
005700 environment             division.                                        
005800*                                                                         
005900 configuration           section.                                         
006000*                                                                         
006100 special-names.                                                           
006200     class     Ft-Alpha-Class    is "A" thru "Z" "a" thru "z" " ".        
006300     upsi-0    on status is      Ft-Verbose-Run                           
006400               off status is     Ft-Quiet-Run.                            
006500*                                                                         
006600 input-output             section.                                        
006700*                                                                         
006800 file-control.                                                            
006900 copy "selftcat.cob".                                                     
007000*                                                                         
007100 data                     division.                                       
007200*                                                                         
007300 file section.                                                            
007400*                                                                         
007500 copy "fdftcat.cob".                                                      
007600*                                                                         
007700 working-storage section.                                                 
007800*                                                                         
007900 77  Prog-Name             pic x(15) value "FT010 (2.0.00)".              
008000*                                                                         
008100 01  Ft-Cat-Status         pic xx.                                        
008200*                                                                         
008300 01  Ft-Acc-Rrn-Key        pic 9(6)      comp.                            
008400 01  Ft-Bud-Rrn-Key        pic 9(6)      comp.                            
008500 01  Ft-Cat-Rrn-Key        pic 9(6)      comp.                            
008600*                                                                         
008700 copy "wsftdef.cob".                                                      
008800*                                                                         
008900 01  Ft-Work-Fields.                                                      
009000     03  Ft-Empty-Sw           pic x         value "Y".                   
009100         88  Ft-Master-Empty                 value "Y".                   
009200     03  Ft-Dup-Sw             pic x         value "N".                   
009300         88  Ft-Name-Duplicate                value "Y".                  
009400     03  Ft-Ix                 pic 9(4)      comp.                        
009500     03  Ft-Next-Rrn            pic 9(6)      comp    value zero.         
009600     03  Ft-Seeded-Count        pic 9(3)      comp    value zero.         
009700     03  filler                 pic x(1).                                 
009800*                                                                         
009900 01  Ft-Error-Messages.                                                   
010000     03  FT001             pic x(40) value                                
010100         "FT001 Category-Master open error stat =".                       
010200     03  FT002             pic x(40) value                                
010300         "FT002 Category-Master write error stat=".                       
010400     03  filler             pic x(1).                                     
010500*                                                                         
010600 procedure  division.                                                     
010700*                                                                         
010800 aa010-Main.                                                              
010900*                                                                         
011000     perform  bb010-Open-Category-File thru bb010-Exit.                   
011100     perform  bb020-Test-If-Empty      thru bb020-Exit.                   
011200     if       Ft-Master-Empty                                             
011300              perform  bb030-Seed-Categories thru bb030-Exit.             
011400     close    Category-Master.                                            
011500     display  "FT010 category seed complete - " Ft-Seeded-Count           
011600              " row(s) written".                                          
011700     stop     run.                                                        
011800*                                                                         
011900 aa010-Exit.                                                              
012000     exit.                                                                
012100*                                                                         
012200 bb010-Open-Category-File.                                                
012300*                                                                         
012400     open     i-o Category-Master.                                        
012500     if       Ft-Cat-Status = "35"                                        
012600              open output Category-Master                                 
012700              close       Category-Master                                 
012800              open        i-o Category-Master.                            
012900     if       Ft-Cat-Status not = "00"                                    
013000              display  FT001 " " Ft-Cat-Status                            
013100              move     16 to return-code                                  
013200              go to    bb010-Exit.                                        
013300*                                                                         
013400 bb010-Exit.                                                              
013500     exit.                                                                
013600*                                                                         
013700 bb020-Test-If-Empty.                                                     
013800*                                                                         
013900     move     1 to Ft-Cat-Rrn-Key.                                        
014000     read     Category-Master                                             
014100              invalid key                                                 
014200                       move "Y" to Ft-Empty-Sw                            
014300                       go to bb020-Exit.                                  
014400     move     "N" to Ft-Empty-Sw.                                         
014500*                                                                         
014600 bb020-Exit.                                                              
014700     exit.                                                                
014800*                                                                         
014900 bb030-Seed-Categories.                                                   
015000*                                                                         
015100     move     zero to Ft-Ix.                                              
015200     move     zero to Ft-Next-Rrn.                                        
015300*                                                                         
015400 bb030-Loop.                                                              
015500     add      1 to Ft-Ix.                                                 
015600     if       Ft-Ix > 12                                                  
015700              go to bb030-Exit.                                           
015800     move     "N" to Ft-Dup-Sw.                                           
015900     perform  cc010-Check-Duplicate thru cc010-Exit.                      
016000     if       Ft-Name-Duplicate                                           
016100              go to bb030-Loop.                                           
016200     add      1 to Ft-Next-Rrn.                                           
016300     move     Ft-Next-Rrn      to Cat-Id.                                 
016400     move     Ft-Def-Name (Ft-Ix)        to Cat-Name.                     
016500     move     Ft-Def-Description (Ft-Ix) to Cat-Description.              
016600     move     Ft-Def-Icon (Ft-Ix)        to Cat-Icon.                     
016700     move     Ft-Def-Color (Ft-Ix)       to Cat-Color.                    
016800     move     Ft-Next-Rrn to Ft-Cat-Rrn-Key.                              
016900     write    Ft-Category-Record.                                         
017000     if       Ft-Cat-Status not = "00"                                    
017100              display  FT002 " " Ft-Cat-Status                            
017200              move     16 to return-code                                  
017300              go to    bb030-Exit.                                        
017400     add      1 to Ft-Seeded-Count.                                       
017500     go       to bb030-Loop.                                              
017600*                                                                         
017700 bb030-Exit.                                                              
017800     exit.                                                                
017900*                                                                         
018000 cc010-Check-Duplicate.                                                   
018100*                                                                         
018200*    A brand-new master is always empty on entry so this only             
018300*    guards against a re-run with a partly seeded file - each             
018400*    category name must stay unique, the same as any other                
018500*    house master file load.                                              
018600*                                                                         
018700     move     1 to Ft-Cat-Rrn-Key.                                        
018800     start    Category-Master key not less than Ft-Cat-Rrn-Key            
018900              invalid key                                                 
019000                       go to cc010-Exit.                                  
019100*                                                                         
019200 cc010-Read-Next.                                                         
019300     read     Category-Master next record                                 
019400              at end                                                      
019500                       go to cc010-Exit.                                  
019600     if       Cat-Name = Ft-Def-Name (Ft-Ix)                              
019700              move     "Y" to Ft-Dup-Sw                                   
019800              go to    cc010-Exit.                                        
019900     go       to cc010-Read-Next.                                         
020000*                                                                         
020100 cc010-Exit.                                                              
020200     exit.                                                                
020300*                                                                         
