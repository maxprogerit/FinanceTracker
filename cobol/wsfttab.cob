000100*****************************************************                     
000200*                                                    *                    
000300*   In-Memory Master Tables - Account, Budget and   *                     
000400*   Category, loaded once at Start Of Run and       *                     
000500*   searched by Search All - see DESIGN notes.      *                     
000600*   Relative masters have no ISAM support under     *                     
000700*   this build so RRN load-and-search replaces a    *                     
000800*   keyed read throughout ft010/ftpost/ftbudg.       *                    
000900*****************************************************                     
001000*                                                                         
001100* 04/02/26 fjt - 1.0.00 Created FTR-014.                                  
001200* 10/02/26 fjt - 1.0.01 Widened account table to 500 rows FTR-018.        
001300* 16/02/26 fjt - 1.0.02 Added second budget index Ft-Bud-Ix2 for          
001400*                       ftpost's load-time exchange sort - the            
001500*                       file loads in Bud-Id order but Search All         
001600*                       needs User/Category ascending - FTR-021.          
001700*                                                                         
001800 01  FT-Account-Table.                                                    
001900     03  Ft-Acc-Tally          pic 9(4)      comp.                        
002000     03  Ft-Acc-Entry          occurs 500 times                           
002100                                ascending key is Tbl-Acc-Id               
002200                                indexed by Ft-Acc-Ix.                     
002300         05  Tbl-Acc-Id            pic 9(9).                              
002400         05  Tbl-Acc-Name          pic x(30).                             
002500         05  Tbl-Acc-Type          pic x(11).                             
002600         05  Tbl-Acc-Balance       pic s9(9)v99  comp-3.                  
002700         05  Tbl-Acc-Currency      pic x(3).                              
002800         05  Tbl-Acc-User-Id       pic 9(9).                              
002900         05  Tbl-Acc-Is-Active     pic x.                                 
003000         05  Tbl-Acc-Rrn           pic 9(6)      comp.                    
003100         05  filler                pic x(2).                              
003200*                                                                         
003300 01  FT-Budget-Table.                                                     
003400     03  Ft-Bud-Tally          pic 9(4)      comp.                        
003500     03  Ft-Bud-Entry          occurs 300 times                           
003600                                ascending key is Tbl-Bud-User-Cat         
003700                                indexed by Ft-Bud-Ix Ft-Bud-Ix2.          
003800         05  Tbl-Bud-User-Cat.                                            
003900             07  Tbl-Bud-User-Id       pic 9(9).                          
004000             07  Tbl-Bud-Category-Id   pic 9(9).                          
004100         05  Tbl-Bud-Id            pic 9(9).                              
004200         05  Tbl-Bud-Name          pic x(30).                             
004300         05  Tbl-Bud-Limit         pic s9(9)v99  comp-3.                  
004400         05  Tbl-Bud-Spent         pic s9(9)v99  comp-3.                  
004500         05  Tbl-Bud-Start-Date    pic 9(8).                              
004600         05  Tbl-Bud-End-Date      pic 9(8).                              
004700         05  Tbl-Bud-Notify-Pct    pic 9(3).                              
004800         05  Tbl-Bud-Is-Active     pic x.                                 
004900         05  Tbl-Bud-Period-Type   pic x(9).                              
005000         05  Tbl-Bud-Rrn           pic 9(6)      comp.                    
005100         05  filler                pic x(2).                              
005200*                                                                         
005300 01  FT-Category-Table.                                                   
005400     03  Ft-Cat-Tally          pic 9(4)      comp.                        
005500     03  Ft-Cat-Entry          occurs 100 times                           
005600                                ascending key is Tbl-Cat-Id               
005700                                indexed by Ft-Cat-Ix.                     
005800         05  Tbl-Cat-Id            pic 9(9).                              
005900         05  Tbl-Cat-Name          pic x(30).                             
006000         05  Tbl-Cat-Description   pic x(60).                             
006100         05  Tbl-Cat-Icon          pic x(4).                              
006200         05  Tbl-Cat-Color         pic x(7).                              
006300         05  Tbl-Cat-Rrn           pic 9(6)      comp.                    
006400         05  filler                pic x(2).                              
006500*                                                                         
