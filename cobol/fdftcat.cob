000100*    Fd For Category Master File.                                         
000200*                                                                         
000300* 03/02/26 fjt - 1.0.00 Created FTR-016.                                  
000400*                                                                         
000500 fd  Category-Master.                                                     
000600 copy "wsftcat.cob".                                                      
000700*                                                                         
