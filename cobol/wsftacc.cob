000100*****************************************************                     
000200*                                                    *                    
000300*   Record Definition For Account Master File       *                     
000400*      Uses Acc-Id as relative key                  *                     
000500*****************************************************                     
000600* File size 65 bytes.                                                     
000700*                                                                         
000800* 03/02/26 fjt - 1.0.00 Created FTR-014.                                  
000900*                                                                         
001000 01  FT-Account-Record.                                                   
001100     03  Acc-Id                pic 9(9).                                  
001200     03  Acc-Name              pic x(30).                                 
001300     03  Acc-Type              pic x(11).                                 
001400*        CASH/CHECKING/SAVINGS/CREDIT_CARD/INVESTMENT/LOAN.               
001500     03  Acc-Balance           pic s9(9)v99   comp-3.                     
001600     03  Acc-Currency          pic x(3).                                  
001700*        Default USD.                                                     
001800     03  Acc-User-Id           pic 9(9).                                  
001900     03  Acc-Is-Active         pic x.                                     
002000*        Y or N.                                                          
002100     03  filler                pic x(3).                                  
002200*                                                                         
