000100*    Select For Posting Report Print File.                                
000200*                                                                         
000300* 04/02/26 fjt - 1.0.00 Created FTR-017.                                  
000400*                                                                         
000500     select  Print-File assign to "PRTFIL"                                
000600             organization is line sequential                              
000700             file status  is Ft-Prt-Status.                               
000800*                                                                         
