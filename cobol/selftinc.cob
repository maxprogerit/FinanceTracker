000100*    Select For Income Transaction File.                                  
000200*                                                                         
000300* 03/02/26 fjt - 1.0.00 Created FTR-014.                                  
000400*                                                                         
000500     select  Income-Txn-File assign to "INCTXN"                           
000600             organization is line sequential                              
000700             file status  is Ft-Inc-Status.                               
000800*                                                                         
